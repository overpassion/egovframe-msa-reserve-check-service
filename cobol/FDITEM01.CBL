000100*-----------------------------------------------------------*
000200* FDITEM01.CBL                                               *
000300* RECORD LAYOUT FOR THE RESERVE-ITEM-FILE (RESERVE-ITEM-     *
000400* MASTER).  REFERENCE/LOOKUP FILE OF RESERVABLE ITEMS -      *
000500* EDUCATION SEATS, EQUIPMENT, OR PLACES.  READ-ONLY IN THE   *
000600* EDIT RUN.  FILE IS IN ASCENDING RESERVE-ITEM-ID SEQUENCE;  *
000700* THE EDIT RUN LOADS IT INTO A TABLE AND SEARCHES IT - THIS  *
000800* SHOP HAS NO ISAM ACCESS METHOD ON THE BATCH MACHINE.       *
000900*-----------------------------------------------------------*
001000*  MAINTENANCE HISTORY                                      *
001100*  DATE     BY   TICKET   DESCRIPTION                       *
001200*  06/12/87  RLH  AP-004   ORIGINAL LAYOUT WRITTEN.          *
001300*  02/14/94  TOK  RS-027   ADDED PACKED STAMP REDEFINES FOR  *
001400*                          THE REQUEST AND OPERATION WINDOWS.*
001500*  05/02/96  TOK  RS-029   INVENTORY-QTY MADE SIGNED - FIELD *
001600*                          CAN GO NEGATIVE WHEN AN ITEM IS   *
001700*                          OVER-BOOKED BY A MANUAL ADJUST.   *
001800*                          ADDED UNSIGNED PRINT REDEFINES.   *
001900*-----------------------------------------------------------*
002000 FD  RESERVE-ITEM-FILE
002100     LABEL RECORDS ARE STANDARD.
002200
002300 01  RESERVE-ITEM-RECORD.
002400     05  RESERVE-ITEM-ID                PIC 9(09).
002500     05  RESERVE-ITEM-NAME             PIC X(100).
002600     05  LOCATION-ID                   PIC 9(09).
002700     05  CATEGORY-ID                   PIC X(10).
002800         88  CATEGORY-IS-EDUCATION      VALUE "EDUCATION".
002900         88  CATEGORY-IS-EQUIPMENT      VALUE "EQUIPMENT".
003000         88  CATEGORY-IS-PLACE          VALUE "PLACE".
003100     05  INVENTORY-QTY                 PIC S9(07).
003200     05  INVENTORY-QTY-UNSIGNED REDEFINES
003300         INVENTORY-QTY                 PIC 9(07).
003400     05  RESERVE-MEANS-ID              PIC X(10).
003500         88  MEANS-IS-REALTIME          VALUE "REALTIME".
003600     05  REQUEST-STAMP-G.
003700         10  REQUEST-START-DATE        PIC 9(08).
003800         10  REQUEST-START-TIME        PIC 9(06).
003900         10  REQUEST-END-DATE          PIC 9(08).
004000         10  REQUEST-END-TIME          PIC 9(06).
004100     05  REQUEST-START-STAMP REDEFINES
004200         REQUEST-STAMP-G.
004300         10  REQUEST-START-NUM         PIC 9(14).
004400         10  REQUEST-END-NUM           PIC 9(14).
004500     05  OPERATION-STAMP-G.
004600         10  OPERATION-START-DATE      PIC 9(08).
004700         10  OPERATION-START-TIME      PIC 9(06).
004800         10  OPERATION-END-DATE        PIC 9(08).
004900         10  OPERATION-END-TIME        PIC 9(06).
005000     05  OPERATION-START-STAMP REDEFINES
005100         OPERATION-STAMP-G.
005200         10  OPERATION-START-NUM       PIC 9(14).
005300         10  OPERATION-END-NUM         PIC 9(14).
005400     05  FILLER                        PIC X(14).
