000100*-----------------------------------------------------------*
000200* SLVRES01.CBL - SELECT FOR VALIDATION-RESULT-FILE.         *
000300*-----------------------------------------------------------*
000400     SELECT VALIDATION-RESULT-FILE
000500            ASSIGN TO "RESVVAL1"
000600            ORGANIZATION IS SEQUENTIAL.
