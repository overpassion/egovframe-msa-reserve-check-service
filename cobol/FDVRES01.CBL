000100*-----------------------------------------------------------*
000200* FDVRES01.CBL                                               *
000300* RECORD LAYOUT FOR THE VALIDATION-RESULT-FILE.  ONE RECORD  *
000400* IS WRITTEN PER INPUT RESERVATION - EITHER PASS (WITH THE   *
000500* STATUS IT MOVED TO) OR FAIL (WITH THE REASON MESSAGE).     *
000600*-----------------------------------------------------------*
000700*  MAINTENANCE HISTORY                                      *
000800*  DATE     BY   TICKET   DESCRIPTION                       *
000900*  02/14/94  TOK  RS-027   ORIGINAL LAYOUT WRITTEN.          *
001000*  03/19/99  DNM  RS-033   RESULT-MESSAGE WIDENED TO 80 SO   *
001100*                          THE INVENTORY-SHORTAGE MESSAGE CAN*
001200*                          CARRY THE CURRENT INVENTORY COUNT.*
001300*-----------------------------------------------------------*
001400 FD  VALIDATION-RESULT-FILE
001500     LABEL RECORDS ARE STANDARD.
001600
001700 01  VALIDATION-RESULT-RECORD.
001800     05  RESERVE-ID                    PIC X(36).
001900     05  RESULT-CODE                   PIC X(04).
002000         88  RESULT-IS-PASS             VALUE "PASS".
002100         88  RESULT-IS-FAIL             VALUE "FAIL".
002200     05  RESULT-MESSAGE                PIC X(80).
002300     05  NEW-STATUS-ID                 PIC X(10).
002400     05  FILLER                        PIC X(10).
