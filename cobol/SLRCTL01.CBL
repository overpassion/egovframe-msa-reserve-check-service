000100*-----------------------------------------------------------*
000200* SLRCTL01.CBL - SELECT FOR RESERVE-RUN-CONTROL-FILE.       *
000300*-----------------------------------------------------------*
000400     SELECT RESERVE-RUN-CONTROL-FILE
000500            ASSIGN TO "RESVCTL1"
000600            ORGANIZATION IS INDEXED
000700            ACCESS MODE IS RANDOM
000800            RECORD KEY IS RUN-CONTROL-KEY.
