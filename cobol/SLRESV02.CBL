000100*-----------------------------------------------------------*
000200* SLRESV02.CBL  - FILE-CONTROL SELECT FOR RESERVE-OUT-FILE. *
000300*-----------------------------------------------------------*
000400     SELECT RESERVE-OUT-FILE
000500            ASSIGN TO "RESVOUT1"
000600            ORGANIZATION IS SEQUENTIAL.
