000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. reserve-run-control-maintenance.
000030 AUTHOR. D N MARSH.
000040 INSTALLATION. COUNTY PARKS AND RECREATION DEPT - DATA CTR.
000050 DATE-WRITTEN. 02/14/94.
000060 DATE-COMPILED.
000070*    LEFT BLANK ON PURPOSE - THE COMPILER FILLS THIS IN AT BUILD
000080*    TIME, NOBODY TYPES A DATE HERE BY HAND.
000090 SECURITY. UNCLASSIFIED - BATCH JOB STREAM RS100.
000100*-----------------------------------------------------------*
000110* RESERVE-RUN-CONTROL-MAINTENANCE                           *
000120* MAINTAINS THE ONE-RECORD RESERVE-RUN-CONTROL-FILE.  THIS  *
000130* RECORD IS THE JOB-CONTROL PARAMETER CARD FOR THE NIGHTLY  *
000140* RESERVATION-EDIT-RUN - IT TELLS THAT PROGRAM WHICH ACTION *
000150* THIS RUN IS FOR (CREATE, APPROVE, CANCEL OR UPDATE) SINCE *
000160* THE RESERVE-IN FILE ITSELF CARRIES NO ACTION FLAG.  SAME  *
000170* SHAPE AS THE OLD CONTROL-FILE-MAINTENANCE PROGRAM THAT    *
000180* USED TO MAINTAIN CONTROL-LAST-VOUCHER.                    *
000190*-----------------------------------------------------------*
000200*  DATE     BY   TICKET   DESCRIPTION                       *
000210*  02/14/94  DNM  RS-002   ORIGINAL PROGRAM, ADAPTED FROM    *
000220*                          CONTROL-FILE-MAINTENANCE.         *
000230*  09/03/95  TOK  RS-016   ADDED FIELD 2 (RUN-REQUESTED-BY). *
000240*  11/30/98  DNM  Y2K-004  REVIEWED - RUN-LAST-UPDATED-DATE  *
000250*                          IS STAMPED FROM THE SYSTEM CLOCK  *
000260*                          THROUGH WSDATE01, ALREADY FIXED   *
000270*                          UNDER TICKET Y2K-002.             *
000280*  07/08/02  DNM  RS-041   RUN-ACTION-CODE NOW EDITED AGAINST *
000290*                          THE FOUR VALID ACTION WORDS       *
000300*                          INSTEAD OF BEING ACCEPTED BLIND.  *
000310*  03/19/99  DNM  RS-033   DISPLAY RECORD SCREEN NOW SHOWS    *
000320*                          RUN-LAST-UPDATED-DATE AS MM/DD/    *
000330*                          CCYY, USING THE NEW REDEFINES IN   *
000340*                          FDRCTL01 INSTEAD OF THE RAW        *
000350*                          CCYYMMDD NUMBER.                   *
000360*  09/20/02  TOK  RS-048   REVIEW PASS - ADDED LINE-LEVEL      *
000370*                          COMMENTARY THROUGH THE MENU AND     *
000380*                          FIELD-MAINTENANCE PARAGRAPHS (2200   *
000390*                          THRU 2410).  NO LOGIC CHANGED.        *
000400*-----------------------------------------------------------*
000410* FIELD MAP - WHAT THE TWO MENU-NUMBERED FIELDS ARE AND WHO   *
000420* ELSE CARES ABOUT THEM:                                      *
000430*   1 - RUN-ACTION-CODE     - READ BY RESERVATION-EDIT-RUN'S   *
000440*                             3000-APPLY-STATUS-TRANSITION TO   *
000450*                             PICK CREATE/APPROVE/CANCEL/UPDATE.*
000460*   2 - RUN-REQUESTED-BY    - AUDIT TEXT ONLY, NOT READ BY ANY  *
000470*                             OTHER PROGRAM IN THIS JOB STREAM.  *
000480*-----------------------------------------------------------*
000490 ENVIRONMENT DIVISION.
000500    INPUT-OUTPUT SECTION.
000510       FILE-CONTROL.
000520
000530*       ONE SELECT, INDEXED BY RUN-CONTROL-KEY, FOR THE SINGLE-
000540*       RECORD RESERVE-RUN-CONTROL-FILE - SAME SELECT-FILE-CONTROL
000550*       GRANULARITY AS EVERY OTHER SLxxxxx COPYBOOK IN THIS SHOP.
000560          COPY "SLRCTL01.CBL".
000570
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600*    LEFT OVER FROM ACCOUNTS-PAYABLE-SYSTEM LIKE EVERY OTHER
000610*    PROGRAM IN THIS JOB STREAM - THIS ONE NEVER PRINTS, BUT THE
000620*    SPECIAL-NAMES PARAGRAPH IS KEPT IDENTICAL ACROSS RS100 SO
000630*    A FORMS-CONTROL CHANGE ONLY HAS TO BE MADE ONCE.
000640     C01 IS TOP-OF-FORM.
000650 DATA DIVISION.
000660    FILE SECTION.
000670
000680*       RUN-CONTROL-RECORD LAYOUT - RUN-ACTION-CODE, RUN-REQUESTED-
000690*       BY, AND RUN-LAST-UPDATED-DATE WITH ITS MM/DD/CCYY REDEFINES.
000700       COPY "FDRCTL01.CBL".
000710
000720    WORKING-STORAGE SECTION.
000730
000740*       WSCASE01 SUPPLIES THE LOWER-ALPHA/UPPER-ALPHA TABLES THE
000750*       INSPECT IN 2310 CONVERTS THROUGH - WITHOUT IT A LOWERCASE
000760*       ACTION WORD WOULD FAIL VALID-ACTION-ENTERED EVEN THOUGH
000770*       IT IS A GOOD ANSWER.  WSDATE01 SUPPLIES THE CENTURY-WINDOW
000780*       FIELDS 2400 USES TO STAMP RUN-LAST-UPDATED-DATE.
000790       COPY "WSCASE01.CBL".
000800       COPY "WSDATE01.CBL".
000810
000820*    TOP-LEVEL MENU CHOICE - 1 = DISPLAY, 2 = CHANGE, 0 = EXIT.
000830      01 W-CONTROL-MENU-OPTION          PIC 9.
000840          88 VALID-CONTROL-MENU-OPTION  VALUE  0 THROUGH 2.
000850
000860      01 W-ERROR-READING-CTRL-FILE      PIC X.
000870         88 ERROR-READING-CTRL-FILE VALUE "Y".
000880
000890      01 W-ERROR-WRITING-CTRL-FILE      PIC X.
000900         88 ERROR-WRITING-CTRL-FILE VALUE "Y".
000910
000920*    CONFIRM-EXECUTION (PLGENERAL.CBL) SETS THIS FROM THE Y/N
000930*    PROMPT IT DISPLAYS USING WHATEVER TEXT IS IN MSG-CONFIRMATION
000940*    AT THE TIME IT IS PERFORMED - 2310 AND 2320 EACH LOAD THEIR
000950*    OWN WORDING INTO MSG-CONFIRMATION JUST BEFORE CALLING IT.
000960      01 W-VALID-ANSWER                 PIC X.
000970         88 VALID-ANSWER            VALUE "Y","N".
000980         88 SAVING-IS-CONFIRMED     VALUE "Y".
000990
001000*    THE OPERATOR'S FIELD-TO-CHANGE ANSWER AT 2210's PROMPT -
001010*    DOUBLES AS THE UNTIL-TEST FOR 2200/1200's CHANGE LOOP, SINCE
001020*    ZERO MEANS "NO MORE FIELDS, BACK TO THE MAIN MENU."
001030      01 ENTRY-RECORD-FIELD         PIC 9.
001040          88 VALID-FIELD             VALUE 0 THROUGH 2.
001050
001060*    RS-041 - THE FOUR WORDS RESERVATION-EDIT-RUN'S 3000-APPLY-
001070*    STATUS-TRANSITION TESTS WS-ACTION-CODE AGAINST.  BLANK-PAD
001080*    EACH LITERAL OUT TO 10 CHARACTERS TO MATCH THE PIC CLAUSE -
001090*    A SHORT LITERAL HERE WOULD NEVER MATCH A FULL-WIDTH COMPARE.
001100      01 ENTRY-RUN-ACTION-CODE      PIC X(10).
001110          88 VALID-ACTION-ENTERED VALUE "CREATE    "
001120                                         "APPROVE   "
001130                                         "CANCEL    "
001140                                         "UPDATE    ".
001150
001160*    CCYYMMDD BUILT FROM THE RAW ACCEPT - MOVED STRAIGHT INTO
001170*    RUN-LAST-UPDATED-DATE BY 2400, NO FURTHER EDITING NEEDED
001180*    SINCE FDRCTL01 ALREADY CARRIES THAT FIELD PACKED-NUMERIC.
001190      01 W-CENTURY-WINDOW            PIC 9(08) COMP.
001200
001210*    LOADED BY 2310/2320 JUST BEFORE EACH CALLS CONFIRM-EXECUTION -
001220*    ONE SHARED FIELD RATHER THAN A SEPARATE MESSAGE PER CALLER,
001230*    SAME IDIOM PLGENERAL.CBL'S OTHER CALLERS ALL FOLLOW.
001240      77 MSG-CONFIRMATION           PIC X(45).
001250*    OPERATOR-ID ENTRY AREA FOR 2320 - MATCHES RUN-REQUESTED-BY'S
001260*    WIDTH IN FDRCTL01 SO THE MOVE IN 2320 NEEDS NO TRUNCATION.
001270      77 ENTRY-RUN-REQUESTED-BY     PIC X(20).
001280*    THROWAWAY <ENTER>-TO-CONTINUE TARGET, SAME ROLE AS DUMMY IN
001290*    RESERVATION-SYSTEM - NEVER READ BACK, JUST PAUSES THE SCREEN.
001300      77 DUMMY                      PIC X.
001310*-----------------------------------------------------------*
001320 PROCEDURE DIVISION.
001330
001340 1000-MAIN-PROCESS.
001350
001360*    PRIME THE MENU ONCE, THEN KEEP RE-PROMPTING UNTIL THE
001370*    OPERATOR PICKS A VALID OPTION OR QUITS - SAME SHAPE AS
001380*    RESERVATION-SYSTEM'S OWN MENU LOOP.
001390     PERFORM 1100-GET-MENU-OPTION.
001400
001410     PERFORM 1100-GET-MENU-OPTION UNTIL
001420                                 W-CONTROL-MENU-OPTION EQUAL ZERO
001430                              OR VALID-CONTROL-MENU-OPTION.
001440
001450*    THE WHOLE SESSION - RUN AN OPTION, THEN ASK AGAIN, UNTIL THE
001460*    OPERATOR KEYS 0.  1200 RE-PROMPTS INTERNALLY BEFORE RETURNING.
001470     PERFORM 1200-DO-OPTIONS UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.
001480
001490*    EXIT PROGRAM RATHER THAN A BARE STOP RUN - THIS PROGRAM IS
001500*    CALLED FROM RESERVATION-SYSTEM'S MENU, NOT RUN STANDALONE,
001510*    SO CONTROL HAS TO RETURN TO THE CALLER, NOT END THE JOB STEP.
001520     EXIT PROGRAM.
001530     STOP RUN.
001540
001550*-----------------------------------------------------------*
001560 1100-GET-MENU-OPTION.
001570
001580*    CLEAR-SCREEN AND JUMP-LINE ARE BOTH PLGENERAL.CBL COPY
001590*    MEMBERS - THIS SHOP'S STANDARD SCREEN-HANDLING PARAGRAPHS,
001600*    SHARED ACROSS EVERY MENU-DRIVEN MAINTENANCE PROGRAM.
001610     PERFORM CLEAR-SCREEN.
001620
001630*    THE MENU BOX ITSELF - SAME HAND-DRAWN BOX STYLE AS EVERY
001640*    OTHER MENU IN RS100, RIGHT DOWN TO THE SPACING.  KEEP THE
001650*    DASH COUNT MATCHED TO THE LONGEST LINE IF WORDING CHANGES.
001660     DISPLAY "                 RESERVE-RUN-CONTROL MAINTENANCE PROGRAM".
001670     DISPLAY " ".
001680     DISPLAY "                  ------------------------------------".
001690     DISPLAY "                  | 1 - DISPLAY RUN-CONTROL RECORD   |".
001700     DISPLAY "                  | 2 - CHANGE RUN-CONTROL RECORD    |".
001710     DISPLAY "                  | 0 - EXIT                        |".
001720     DISPLAY "                  ------------------------------------".
001730     DISPLAY " ".
001740     DISPLAY "                  - CHOOSE AN OPTION FROM MENU:  ".
001750*    PUSHES THE PROMPT DOWN PAST WHERE 2100'S DISPLAY-CONTROL-
001760*    RECORD LEFT THE CURSOR LAST TIME THROUGH THE LOOP, SO THE
001770*    MENU BOX DOESN'T SCROLL OFF THE TOP OF A 24-LINE SCREEN.
001780     PERFORM JUMP-LINE 13 TIMES.
001790     ACCEPT W-CONTROL-MENU-OPTION.
001800
001810*    ZERO MEANS QUIT - LEAVE IT FOR 1000'S UNTIL TEST TO CATCH.
001820*    ANYTHING NOT 0 THROUGH 2 FAILS THE 88 AND GETS BOUNCED BACK
001830*    TO THE OPERATOR RATHER THAN TREATED AS A SILENT NO-OP.
001840     IF W-CONTROL-MENU-OPTION EQUAL ZERO
001850        DISPLAY "PROGRAM TERMINATED !"
001860     ELSE
001870        IF NOT VALID-CONTROL-MENU-OPTION
001880           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
001890           ACCEPT DUMMY.
001900
001910*-----------------------------------------------------------*
001920 1200-DO-OPTIONS.
001930
001940*    OPEN/CLOSE THE CONTROL FILE ONCE PER MENU PASS RATHER THAN
001950*    ONCE PER READ/REWRITE - IT IS A ONE-RECORD FILE TOUCHED
001960*    INTERACTIVELY, SO THE OVERHEAD OF OPENING IT REPEATEDLY
001970*    INSIDE THE CHANGE LOOP BELOW WOULD BUY NOTHING.
001980     OPEN I-O RESERVE-RUN-CONTROL-FILE.
001990     PERFORM 2000-READ-CONTROL-FILE-ONLY-RECORD.
002000
002010
002020*    A RUN-CONTROL-FILE WITH NOTHING ON IT IS A SETUP PROBLEM,
002030*    NOT SOMETHING THIS PROGRAM CAN FIX - BOUNCE THE OPERATOR
002040*    BACK TO THE MENU RATHER THAN OFFER OPTIONS 1/2 AGAINST A
002050*    RECORD THAT ISN'T THERE.
002060     IF ERROR-READING-CTRL-FILE
002070        DISPLAY "*** ERROR READING RUN-CONTROL-FILE !!! *** <ENTER>"
002080        ACCEPT DUMMY
002090     ELSE
002100*       OPTION 1 - LOOK BUT DON'T TOUCH.
002110        IF W-CONTROL-MENU-OPTION = 1
002120           PERFORM 2100-DISPLAY-CONTROL-RECORD
002130           DISPLAY "<ENTER> TO RETURN"
002140           ACCEPT DUMMY
002150*       OPTION 2 - ASK/CHANGE/SAVE, REPEATEDLY, UNTIL THE
002160*       OPERATOR KEYS 0 AT THE FIELD PROMPT IN 2210.
002170        ELSE
002180           PERFORM 2200-ASK-WHICH-FIELD-TO-CHANGE
002190           PERFORM 2300-CHANGE-SAVE-GET-ANOTHER
002200                             UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
002210*    CLOSE AS SOON AS THE OPERATOR IS DONE WITH THIS PASS, NOT AT
002220*    PROGRAM END - THE FILE IS REOPENED AT THE TOP OF THIS SAME
002230*    PARAGRAPH THE NEXT TIME OPTION 1 OR 2 IS CHOSEN.
002240     CLOSE RESERVE-RUN-CONTROL-FILE.
002250
002260*    BACK TO THE MAIN MENU - SAME PRIME-THEN-LOOP PATTERN AS
002270*    1000-MAIN-PROCESS, NEEDED HERE SINCE THIS PARAGRAPH IS ALSO
002280*    WHAT FEEDS 1000's OWN UNTIL TEST.
002290     PERFORM 1100-GET-MENU-OPTION.
002300     PERFORM 1100-GET-MENU-OPTION UNTIL
002310                                 W-CONTROL-MENU-OPTION EQUAL ZERO
002320                              OR VALID-CONTROL-MENU-OPTION.
002330*-----------------------------------------------------------*
002340 2100-DISPLAY-CONTROL-RECORD.
002350
002360*    ONLY TWO FIELDS ON THIS RECORD CAN BE CHANGED BY AN OPERATOR
002370*    (RUN-ACTION-CODE, RUN-REQUESTED-BY) - RUN-LAST-UPDATED-DATE IS
002380*    DISPLAY-ONLY, STAMPED AUTOMATICALLY BY 2400 WHENEVER EITHER
002390*    ONE IS SAVED, SO IT IS SHOWN BUT NOT NUMBERED AS A MENU CHOICE.
002400     PERFORM CLEAR-SCREEN.
002410*    THE "1)"/"2)" PREFIXES MATCH THE FIELD NUMBERS 2210 PROMPTS
002420*    FOR - AN OPERATOR READING THIS SCREEN CAN GO STRAIGHT FROM
002430*    WHAT THEY SEE HERE TO WHAT THEY TYPE AT THE NEXT PROMPT.
002440     DISPLAY "1) RUN-ACTION-CODE......: " RUN-ACTION-CODE.
002450     DISPLAY "2) RUN-REQUESTED-BY.....: " RUN-REQUESTED-BY.
002460*    RUN-LAST-UPDATED-MM/DD/CCYY ARE THE RS-033 REDEFINES OF THE
002470*    RAW CCYYMMDD NUMBER FDRCTL01 ACTUALLY STORES - BUILT FOR
002480*    DISPLAY ONLY, NEVER MOVED TO OR FROM IN THIS PROGRAM.
002490     DISPLAY "   RUN-LAST-UPDATED-DATE.: " RUN-LAST-UPDATED-MM "/"
002500             RUN-LAST-UPDATED-DD "/" RUN-LAST-UPDATED-CCYY.
002510     PERFORM JUMP-LINE 14 TIMES.
002520*-----------------------------------------------------------*
002530 2200-ASK-WHICH-FIELD-TO-CHANGE.
002540
002550*    SAME PRIME-THEN-LOOP SHAPE AS THE MAIN MENU - 2210 ASKS ONCE,
002560*    THEN THIS PERFORM KEEPS ASKING UNTIL THE OPERATOR PICKS A
002570*    VALID FIELD NUMBER OR BACKS OUT WITH A ZERO.  RE-ENTERED FROM
002580*    2300 AFTER EVERY SAVE SO THE OPERATOR CAN CHANGE A SECOND
002590*    FIELD WITHOUT RETURNING TO THE MAIN MENU FIRST.
002600     PERFORM 2210-GET-A-FIELD-TO-CHANGE.
002610     PERFORM 2210-GET-A-FIELD-TO-CHANGE
002620                                   UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
002630                                      OR VALID-FIELD.
002640
002650*-----------------------------------------------------------*
002660 2210-GET-A-FIELD-TO-CHANGE.
002670
002680*    RE-READS THE RECORD EVERY PASS THROUGH THIS PARAGRAPH SO THE
002690*    FIELD DISPLAY IN 2100 ALWAYS SHOWS WHAT IS ACTUALLY ON FILE
002700*    RIGHT NOW, INCLUDING WHATEVER 2400 JUST REWROTE LAST TIME
002710*    THROUGH THE LOOP - NOT A STALE COPY HELD IN WORKING-STORAGE.
002720     PERFORM 2000-READ-CONTROL-FILE-ONLY-RECORD.
002730
002740
002750*    FORCE ZERO (BACK OUT OF THE LOOP) RATHER THAN LEAVE
002760*    ENTRY-RECORD-FIELD HOLDING WHATEVER IT HELD LAST PASS -
002770*    A READ FAILURE HERE MEANS THE FILE PROBLEM FROM 1200 IS
002780*    STILL THERE, NOT SOMETHING A FIELD-LEVEL RETRY CAN FIX.
002790     IF ERROR-READING-CTRL-FILE
002800        DISPLAY "*** ERROR READING RUN-CONTROL-FILE !!! *** <ENTER>"
002810        ACCEPT DUMMY
002820        MOVE 0 TO ENTRY-RECORD-FIELD
002830     ELSE
002840        PERFORM 2100-DISPLAY-CONTROL-RECORD
002850        DISPLAY "INFORM A FIELD TO CHANGE 1 TO 2 (<ENTER> TO RETURN)"
002860        ACCEPT ENTRY-RECORD-FIELD
002870
002880*       ZERO IS A VALID "NO CHANGE, GO BACK" ANSWER AND IS NOT
002890*       ITSELF CHECKED AGAINST VALID-FIELD (WHICH ONLY COVERS 1
002900*       AND 2) - ONLY A NON-ZERO, OUT-OF-RANGE ENTRY IS REJECTED.
002910        IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
002920           IF NOT VALID-FIELD
002930              DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"
002940              ACCEPT DUMMY.
002950
002960*-----------------------------------------------------------*
002970 2300-CHANGE-SAVE-GET-ANOTHER.
002980
002990*    FIELD NUMBER TO PARAGRAPH DISPATCH - ADD A FIELD 3 HERE AND
003000*    IN 2210'S 88-LEVEL IF THIS RECORD EVER GROWS A THIRD
003010*    OPERATOR-MAINTAINABLE FIELD.
003020     IF ENTRY-RECORD-FIELD = 1
003030        PERFORM 2310-GET-SAVE-RUN-ACTION-CODE.
003040     IF ENTRY-RECORD-FIELD = 2
003050        PERFORM 2320-GET-SAVE-RUN-REQUESTED-BY.
003060
003070*    LOOP BACK AND ASK FOR ANOTHER FIELD - THE NAME "...GET-
003080*    ANOTHER" IS LITERAL, NOT JUST A PARAGRAPH NAME; THIS IS
003090*    WHERE 2200'S UNTIL TEST GETS RE-ARMED FOR THE NEXT PASS.
003100     PERFORM 2200-ASK-WHICH-FIELD-TO-CHANGE.
003110
003120*-----------------------------------------------------------*
003130 2310-GET-SAVE-RUN-ACTION-CODE.
003140
003150*    RS-041 - UPCASE WHATEVER THE OPERATOR TYPED BEFORE TESTING
003160*    IT AGAINST VALID-ACTION-ENTERED, SINCE THE 88's FOUR LITERALS
003170*    ARE ALL UPPERCASE AND A LOWERCASE "cancel" USED TO FAIL THE
003180*    EDIT EVEN THOUGH IT WAS A PERFECTLY GOOD ANSWER.
003190     DISPLAY "NEW RUN-ACTION-CODE (CREATE/APPROVE/CANCEL/UPDATE): ".
003200     ACCEPT ENTRY-RUN-ACTION-CODE.
003210     INSPECT ENTRY-RUN-ACTION-CODE
003220             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
003230
003240
003250*    REJECT ANYTHING OUTSIDE THE FOUR ACTION WORDS RESERVATION-
003260*    EDIT-RUN'S 3000-APPLY-STATUS-TRANSITION KNOWS HOW TO GUARD
003270*    FOR - A FIFTH WORD ON THIS RECORD WOULD LEAVE THAT PROGRAM'S
003280*    GO TO CHAIN WITH NOWHERE TO LAND.
003290     IF NOT VALID-ACTION-ENTERED
003300        DISPLAY "INVALID ACTION WORD ! <ENTER> TO CONTINUE"
003310        ACCEPT DUMMY
003320     ELSE
003330*       CONFIRM-EXECUTION IS A PLGENERAL.CBL PARAGRAPH - SAME
003340*       Y/N PROMPT-AND-VALIDATE IDIOM USED BY EVERY MAINTENANCE
003350*       PROGRAM IN THIS SHOP BEFORE A REWRITE HITS THE DISK.
003360        MOVE "DO YOU WANT TO SAVE THE NEW ACTION CODE ? <Y/N>"
003370                                             TO MSG-CONFIRMATION
003380        PERFORM CONFIRM-EXECUTION
003390
003400        IF SAVING-IS-CONFIRMED
003410           MOVE ENTRY-RUN-ACTION-CODE TO RUN-ACTION-CODE
003420           PERFORM 2400-SAVE-CHANGES-ON-CONTROL-RECORD.
003430
003440*-----------------------------------------------------------*
003450 2320-GET-SAVE-RUN-REQUESTED-BY.
003460
003470*    RUN-REQUESTED-BY (RS-016) IS A FREE-TEXT OPERATOR ID, NOT
003480*    EDITED AGAINST A TABLE LIKE RUN-ACTION-CODE - IT IS AUDIT
003490*    INFORMATION ONLY, NEVER TESTED BY RESERVATION-EDIT-RUN.
003500     DISPLAY "NEW RUN-REQUESTED-BY (OPERATOR ID): ".
003510     ACCEPT ENTRY-RUN-REQUESTED-BY.
003520
003530     MOVE "DO YOU WANT TO SAVE THE NEW OPERATOR ID ? <Y/N>"
003540                                             TO MSG-CONFIRMATION
003550     PERFORM CONFIRM-EXECUTION
003560
003570     IF SAVING-IS-CONFIRMED
003580        MOVE ENTRY-RUN-REQUESTED-BY TO RUN-REQUESTED-BY
003590        PERFORM 2400-SAVE-CHANGES-ON-CONTROL-RECORD.
003600
003610*-----------------------------------------------------------*
003620 2400-SAVE-CHANGES-ON-CONTROL-RECORD.
003630
003640*    STAMP RUN-LAST-UPDATED-DATE WITH TODAY'S CCYYMMDD EVERY TIME
003650*    EITHER FIELD IS SAVED - RS-033's DISPLAY ROUTINE IN 2100
003660*    BREAKS THIS BACK OUT INTO MM/DD/CCYY THROUGH FDRCTL01's
003670*    REDEFINES, BUT THE FIELD ITSELF IS KEPT PACKED-NUMERIC HERE.
003680     ACCEPT W-DAY-TODAY-RAW FROM DATE.
003690     IF W-YY-TODAY IS LESS THAN 60
003700        COMPUTE W-CENTURY-WINDOW = 20000000 + W-DAY-TODAY-RAW
003710     ELSE
003720        COMPUTE W-CENTURY-WINDOW = 19000000 + W-DAY-TODAY-RAW.
003730     MOVE W-CENTURY-WINDOW TO RUN-LAST-UPDATED-DATE.
003740
003750
003760     PERFORM 2410-WRITE-CONTROL-FILE-ONLY-RECORD.
003770
003780*    TELL THE OPERATOR EITHER WAY - THIS IS A ONE-RECORD FILE
003790*    DRIVING TONIGHT'S BATCH RUN, SO A SILENT FAILURE HERE WOULD
003800*    ONLY SURFACE HOURS LATER WHEN RESERVATION-EDIT-RUN CHOKED
003810*    ON A STALE RUN-ACTION-CODE.
003820     IF ERROR-WRITING-CTRL-FILE
003830        DISPLAY "*** ERROR DURING REWRITING OF RUN-CONTROL-FILE ! ***"
003840        ACCEPT DUMMY
003850     ELSE
003860        DISPLAY "THE NEW VALUE WAS SAVED ! <ENTER> TO CONTINUE"
003870        ACCEPT DUMMY.
003880
003890*-----------------------------------------------------------*
003900 2000-READ-CONTROL-FILE-ONLY-RECORD.
003910
003920*    RUN-CONTROL-KEY IS ALWAYS 1 - THIS IS A ONE-RECORD FILE BY
003930*    DESIGN, SO THE KEY EXISTS ONLY BECAUSE FDRCTL01's SELECT
003940*    CLAUSE NEEDS ONE, NOT BECAUSE THERE IS EVER A SECOND RECORD.
003950     MOVE 1 TO RUN-CONTROL-KEY.
003960     MOVE "N" TO W-ERROR-READING-CTRL-FILE.
003970
003980     READ RESERVE-RUN-CONTROL-FILE RECORD
003990        INVALID KEY
004000           MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
004010
004020*-----------------------------------------------------------*
004030 2410-WRITE-CONTROL-FILE-ONLY-RECORD.
004040
004050*    REWRITE, NOT WRITE - THE ONE RECORD ALREADY EXISTS ON FILE
004060*    FROM WHEN THE FILE WAS FIRST SET UP; THIS PROGRAM ONLY EVER
004070*    UPDATES IT IN PLACE, NEVER ADDS OR DELETES A RECORD.
004080     MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.
004090
004100     REWRITE RUN-CONTROL-RECORD
004110        INVALID KEY
004120           MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
004130
004140*-----------------------------------------------------------*
004150*    PULLS IN CLEAR-SCREEN, JUMP-LINE AND CONFIRM-EXECUTION -
004160*    THIS SHOP'S STANDARD SCREEN/CONFIRM PARAGRAPHS, SHARED BY
004170*    EVERY INTERACTIVE MAINTENANCE PROGRAM SO THE Y/N PROMPT
004180*    WORDING AND BEHAVIOR STAYS CONSISTENT FROM PROGRAM TO
004190*    PROGRAM.
004200 COPY "PLGENERAL.CBL".
004210*-----------------------------------------------------------*
