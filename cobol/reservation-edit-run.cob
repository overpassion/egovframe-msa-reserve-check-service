000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. reservation-edit-run.
000030 AUTHOR. T O KOWALSKI.
000040 INSTALLATION. COUNTY PARKS AND RECREATION DEPT - DATA CTR.
000050 DATE-WRITTEN. 02/14/94.
000060 DATE-COMPILED.
000070*    LEFT BLANK ON PURPOSE - FILLED IN BY THE COMPILER AT BUILD
000080*    TIME, NOT TYPED IN BY HAND.
000090 SECURITY. UNCLASSIFIED - BATCH JOB STREAM RS100, STEP 020.
000100*-----------------------------------------------------------*
000110* RESERVATION-EDIT-RUN                                      *
000120* NIGHTLY ELIGIBILITY/EDIT PASS AGAINST THE RESERVE-IN FILE. *
000130* EVERY RESERVATION REQUEST IS EDITED (MISSING FIELDS, BAD   *
000140* DATE RANGE), THEN CHECKED AGAINST THE RESERVE-ITEM-MASTER  *
000150* FOR INVENTORY/CAPACITY AND FOR THE ITEM'S OWN RESERVABLE   *
000160* WINDOW, AND FINALLY RUN THROUGH THE STATUS-TRANSITION      *
000170* GUARD FOR WHICHEVER ACTION (CREATE/APPROVE/CANCEL/UPDATE)  *
000180* THE RESERVE-RUN-CONTROL CARD SAYS THIS RUN IS FOR.  A      *
000190* VALIDATION-RESULT RECORD IS WRITTEN FOR EVERY INPUT        *
000200* RECORD (PASS OR FAIL), A RESERVE-OUT RECORD IS WRITTEN FOR *
000210* EVERY RECORD THAT PASSED, AND A CONTROL-BREAK REPORT BY    *
000220* CATEGORY-ID IS PRINTED AS A BY-PRODUCT OF THE SAME PASS.   *
000230* INPUT IS RUN THROUGH A SORT FIRST SO THE CONTROL BREAK HAS *
000240* SOMETHING TO BREAK ON - THE RESERVE-IN FILE ITSELF IS NOT  *
000250* GUARANTEED TO ARRIVE IN CATEGORY-ID SEQUENCE.              *
000260*-----------------------------------------------------------*
000270* OPERATING NOTES                                            *
000280* THIS STEP IS JCL STEP 020 OF JOB STREAM RS100, NORMALLY     *
000290* KICKED OFF BY THE OVERNIGHT SCHEDULER RIGHT AFTER THE DATA  *
000300* CENTER'S NIGHTLY EXTRACT DROPS RESERVE-IN-FILE.  IF THE     *
000310* STEP ABENDS PAST THE SORT, IT IS SAFE TO RERUN FROM THE TOP -*
000320* RESERVE-OUT-FILE AND VALIDATION-RESULT-FILE ARE BOTH OPENED  *
000330* OUTPUT (NOT EXTEND), SO A RERUN STARTS THEM CLEAN RATHER     *
000340* THAN DOUBLING UP RECORDS FROM A PARTIAL PRIOR ATTEMPT.  THE  *
000350* ONE THING TO CHECK BEFORE A RERUN IS THAT RESERVE-RUN-       *
000360* CONTROL STILL HAS THE RIGHT ACTION CODE ON IT - OPTION 1 OF  *
000370* RESERVATION-SYSTEM CAN CHANGE IT BETWEEN ATTEMPTS.           *
000380*-----------------------------------------------------------*
000390*  DATE     BY   TICKET   DESCRIPTION                       *
000400*  02/14/94  TOK  RS-027   ORIGINAL PROGRAM WRITTEN.  REPLACES*
000410*                          THE OLD SEPARATE EDIT/APPROVE/    *
000420*                          CANCEL JCL STEPS WITH ONE PASS.   *
000430*  09/03/95  TOK  RS-016   RUN-CONTROL ACTION CODE NOW READ   *
000440*                          FROM RESERVE-RUN-CONTROL-FILE      *
000450*                          INSTEAD OF A HARD-CODED UPSI       *
000460*                          SWITCH ON THE JOB CARD.            *
000470*  05/02/96  TOK  RS-029   INVENTORY-QTY-UNSIGNED REDEFINES   *
000480*                          ADDED ON THE ITEM MASTER - SEE     *
000490*                          FDITEM01.  4200-CHECK-INVENTORY    *
000500*                          STILL TESTS THE SIGNED FIELD.      *
000510*  03/19/99  DNM  RS-033   FAIL-REASON BREAKDOWN (MISSING     *
000520*                          FIELD / DATE RANGE / INVENTORY)    *
000530*                          ADDED TO THE FINAL TOTALS LINE.    *
000540*                          OLD-STATUS-ID NOW CARRIED ON       *
000550*                          RESERVE-OUT FOR THE AUDIT PASS.    *
000560*  11/30/98  DNM  Y2K-005  W-CENTURY-WINDOW ADDED FOR THE     *
000570*                          REPORT'S RUN-DATE HEADING - SEE    *
000580*                          1100-OPENING-PROCEDURE.            *
000590*  07/08/02  DNM  RS-041   UPDATE ACTION GUARD (3300) - NOTE  *
000600*                          THAT THE FIELD OVERWRITE CALLED    *
000610*                          FOR BY THE SPEC IS A NO-OP HERE:   *
000620*                          WORK-RECORD ALREADY CARRIES THE    *
000630*                          CALLER'S NEW FIELD VALUES, SINCE   *
000640*                          THIS SHOP HAS NO SEPARATE "BEFORE" *
000650*                          RECORD IN A BATCH RUN.  ONLY THE   *
000660*                          STATUS GUARD AND RE-EDIT MATTER.   *
000670*  08/14/02  DNM  RS-044   RULE-MESSAGES BLOCK ADDED - THE     *
000680*                          FAIL-REASON TEXT FOR R1/R2/R3/R4/   *
000690*                          R6/R9/R10/R11/R13 WAS BEING MOVED   *
000700*                          FROM MSG-Rxx NAMES THAT WERE NEVER  *
000710*                          DECLARED.  CAUGHT ON CODE REVIEW,   *
000720*                          NOT BY THE COMPILER - THOSE RESULT  *
000730*                          MESSAGES WOULD HAVE COME OUT BLANK  *
000740*                          OR GARBAGE AT RUN TIME.             *
000750*  08/14/02  DNM  RS-045   NEW-STATUS-ID NOW RESET TO SPACES   *
000760*                          AT THE TOP OF 2000-VALIDATE-RESERVE-*
000770*                          SAVE.  WITHOUT THIS A FAILING       *
000780*                          RECORD'S VALIDATION-RESULT COULD    *
000790*                          STILL CARRY THE PRIOR RECORD'S      *
000800*                          STATUS WORD.                        *
000810*  08/14/02  DNM  RS-046   OLD-STATUS-ID ON RESERVE-OUT WAS    *
000820*                          BEING LOADED FROM WORK-RESERVE-     *
000830*                          STATUS-ID AFTER 3000-APPLY-STATUS-  *
000840*                          TRANSITION HAD ALREADY OVERWRITTEN  *
000850*                          IT WITH THE NEW STATUS.  THE PRIOR  *
000860*                          STATUS IS NOW SAVED IN W-OLD-STATUS-*
000870*                          ID BEFORE THE GUARD PARAGRAPHS RUN.  *
000880*  11/15/99  TOK  Y2K-009  SECOND Y2K REVIEW, POST-ROLLOVER -   *
000890*                          CONFIRMED W-CENTURY-WINDOW AND THE   *
000900*                          REDEFINES IN WSDATE01/FDRCTL01 ALL    *
000910*                          HANDLED THE 01/01/2000 BOUNDARY       *
000920*                          CLEANLY.  NO CODE CHANGE NEEDED.       *
000930*  08/21/02  DNM  RS-047   REVIEW PASS - PADDED OUT THE RULE   *
000940*                          PARAGRAPHS (2100 THRU 4300) WITH    *
000950*                          LINE-LEVEL COMMENTARY SO THE NEXT   *
000960*                          PROGRAMMER CAN TELL WHICH SPEC RULE *
000970*                          EACH CHECK IS FOR WITHOUT PULLING   *
000980*                          THE SPEC BOOK OFF THE SHELF.         *
000985*  09/20/02  TOK  RS-048   RULE-MESSAGES AND THE SHORTAGE      *
000986*                          STRING IN 4200 WERE STILL CARRYING   *
000987*                          THE SOURCE-SYSTEM TEXT FROM THE OLD   *
000988*                          ON-LINE SCREENS.  RETYPED IN PLAIN    *
000989*                          ENGLISH - MESSAGE WORDING, NOT THE    *
000990*                          MSG-Rxx NAMES OR THE FAIL LOGIC.      *
000991*-----------------------------------------------------------*
001000* BUSINESS RULE CATALOG - WHICH PARAGRAPH OWNS WHICH RULE    *
001010* NUMBER, FOR ANYBODY TRACING A FAIL-REASON BACK TO THE EDIT  *
001020* THAT PRODUCED IT.  RULE NUMBERS ARE THE SPEC'S, NOT OURS -  *
001030* KEEP THIS LIST IN STEP IF THE SPEC IS EVER RENUMBERED.      *
001040*                                                             *
001050*   R1  - RESERVE-QTY MISSING (ZERO) ................ 2100/2200/2300
001060*   R2  - RESERVE-START-DATE MISSING (ZERO) .......... 2200/2300
001070*   R3  - RESERVE-END-DATE MISSING (ZERO) ............ 2200/2300
001080*   R4  - START-STAMP AFTER END-STAMP ................ 2200/2300
001090*   R5  - (EDUCATION HAS NO DATE-RANGE EDIT BY DESIGN - *
001100*          EDUCATION CLASSES ARE A FIXED MEETING TIME,  *
001110*          NOT A CALLER-CHOSEN WINDOW, SO R2/R3/R4 ARE  *
001120*          SKIPPED FOR THAT CATEGORY IN 2100.)           *
001130*   R6  - ITEM INVENTORY/CAPACITY EXHAUSTED .......... 4200
001140*   R7  - (SHORTAGE MESSAGE SHOWS REMAINING COUNT) .... 4200
001150*   R8  - (RESERVED FOR A FUTURE WAIT-LIST RULE - NOT   *
001160*          IMPLEMENTED, NO SPEC COUNTERPART YET.)        *
001170*   R9  - REQUEST STARTS BEFORE THE ITEM'S OWN WINDOW .. 4300
001180*   R10 - REQUEST ENDS AFTER THE ITEM'S OWN WINDOW ..... 4300
001190*   R11 - CANCEL REQUESTED ON A DONE RESERVATION ....... 3100
001200*   R12 - APPROVE RE-RUNS THE INVENTORY/WINDOW CHECK .... 3200
001210*   R13 - UPDATE ALLOWED ONLY FROM REQUEST STATUS ....... 3300
001220*-----------------------------------------------------------*
001230* COPYBOOK/FILE NAMING - SAME CONVENTION AS EVERY OTHER       *
001240* PROGRAM IN THIS JOB STREAM:                                 *
001250*   SLxxxxxx.CBL  - FILE-CONTROL SELECT CLAUSE ONLY           *
001260*   FDxxxxxx.CBL  - THE MATCHING FD/01 RECORD LAYOUT          *
001270*   PLxxxxxxx.CBL - A CHUNK OF PROCEDURE DIVISION LOGIC MEANT *
001280*                   TO BE COPYD STRAIGHT INTO THE CALLING     *
001290*                   PROGRAM'S OWN PROCEDURE DIVISION (NOT     *
001300*                   CALLED AS A SUBPROGRAM)                   *
001310*   WSxxxxxx.CBL  - A GENERIC WORKING-STORAGE BLOCK SHARED BY *
001320*                   MORE THAN ONE PROGRAM (DATE/TIME FIELDS,  *
001330*                   CASE-CONVERSION TABLES, AND SO ON)        *
001340* THIS PROGRAM COPIES ALL FOUR KINDS - SEE THE FILE-CONTROL   *
001350* AND FILE SECTION BELOW FOR THE SL/FD PAIRS, AND THE END OF  *
001360* THE PROCEDURE DIVISION FOR THE TWO PL MEMBERS.              *
001370*-----------------------------------------------------------*
001380 ENVIRONMENT DIVISION.
001390    INPUT-OUTPUT SECTION.
001400       FILE-CONTROL.
001410*        RESERVE-IN-FILE IS THE NIGHTLY FEED OF NEW/CHANGED
001420*        RESERVATION REQUESTS - LAYOUT IS SHARED WITH THE
001430*        OUTBOUND RESERVE-OUT-FILE (SAME FIELDS, DIFFERENT FD)
001440*        SINCE EVERY RECORD THAT PASSES COMES BACK OUT AGAIN
001450*        WITH A NEW STATUS STAMPED ON IT.
001460          COPY "SLRESV01.CBL".
001470
001480*        WORK-FILE IS THE SORT OUTPUT - RESERVE-IN RESEQUENCED
001490*        BY CATEGORY-ID/RESERVE-ID SO THE CONTROL-BREAK REPORT
001500*        HAS SOMETHING TO BREAK ON.  OPENED I-O BUT WE ONLY
001510*        EVER READ IT FORWARD IN THIS PROGRAM.
001520          SELECT WORK-FILE
001530                 ASSIGN TO "work-file"
001540                 ORGANIZATION IS SEQUENTIAL.
001550
001560*        SORT-FILE IS THE SORT VERB'S OWN SCRATCH FILE - NEVER
001570*        OPENED OR READ DIRECTLY BY THIS PROGRAM, THE SORT VERB
001580*        OWNS IT END TO END.
001590          SELECT SORT-FILE
001600                 ASSIGN TO "sort-file.tmp".
001610
001620
001630*        RESERVE-ITEM-FILE IS THE CAPACITY/WINDOW MASTER - LOADED
001640*        WHOLE INTO RESERVE-ITEM-TABLE AT 1300 SO 4100 CAN DO A
001650*        SEARCH ALL INSTEAD OF RE-READING THE MASTER PER RECORD.
001660          COPY "SLITEM01.CBL".
001670*        RESERVE-OUT-FILE CARRIES FORWARD EVERY RECORD THAT
001680*        PASSED EDIT, WITH OLD-STATUS-ID/NEW-STATUS-ID STAMPED
001690*        ON FOR THE DOWNSTREAM AUDIT PASS.
001700          COPY "SLRESV02.CBL".
001710*        VALIDATION-RESULT-FILE GETS ONE RECORD PER INPUT RECORD,
001720*        PASS OR FAIL - IT IS THE ONLY OUTPUT THAT IS UNCONDITIONAL.
001730          COPY "SLVRES01.CBL".
001740*        RESERVE-RUN-CONTROL-FILE HOLDS THE ONE PARAMETER CARD
001750*        (RUN-ACTION-CODE) THAT TELLS THIS RUN WHICH ACTION THE
001760*        STATUS-TRANSITION GUARD (3000) SHOULD APPLY.
001770          COPY "SLRCTL01.CBL".
001780          COPY "SLRPRT01.CBL".
001790
001800*    C01 IS THE CARRIAGE-CONTROL CHANNEL FOR TOP-OF-FORM ON THE
001810*    PRINTER THIS SHOP'S CONTROL-REPORT GOES TO - USED BY 5000-
001820*    PRINT-HEADINGS TO SKIP TO A FRESH PAGE RATHER THAN COUNTING
001830*    BLANK LINES.
001840 CONFIGURATION SECTION.
001850 SPECIAL-NAMES.
001860     C01 IS TOP-OF-FORM.
001870
001880 DATA DIVISION.
001890    FILE SECTION.
001900
001910*     RESERVE-IN-RECORD LAYOUT LIVES IN FDRESV01 - SAME SHAPE AS
001920*     RESERVE-OUT-RECORD (FDRESV02) MINUS THE OLD-STATUS-ID FIELD,
001930*     WHICH ONLY MAKES SENSE ON THE WAY OUT.
001940      COPY "FDRESV01.CBL".
001950
001960*     WORK-RECORD IS THE SORTED COPY OF RESERVE-IN-RECORD THAT THE
001970*     MAIN LOOP ACTUALLY EDITS AND, WHERE THE ACTION IS CREATE OR
001980*     APPROVE OR CANCEL, MUTATES WORK-RESERVE-STATUS-ID IN PLACE.
001990*     THERE IS NO SEPARATE "BEFORE" COPY OF THIS RECORD ANYWHERE -
002000*     SEE RS-041 AND RS-046 IN THE CHANGE LOG ABOVE FOR WHY THAT
002010*     MATTERS TO THE STATUS-TRANSITION GUARD PARAGRAPHS.
002020      FD  WORK-FILE
002030          LABEL RECORDS ARE STANDARD.
002040      01  WORK-RECORD.
002050*         RESERVE-ID IS THE CALLER'S OWN GENERATED KEY (UUID-STYLE
002060*         TEXT, NOT A SEQUENCE NUMBER THIS SHOP ASSIGNS) - CARRIED
002070*         THROUGH UNCHANGED ON BOTH VALIDATION-RESULT AND RESERVE-OUT
002080*         SO THE CALLING SYSTEM CAN MATCH RESULTS BACK TO ITS OWN
002090*         REQUEST RECORD.
002100          05  WORK-RESERVE-ID               PIC X(36).
002110
002120          05  WORK-RESERVE-ITEM-ID          PIC 9(09).
002130          05  WORK-LOCATION-ID              PIC 9(09).
002140          05  WORK-CATEGORY-ID              PIC X(10).
002150*             ONE OF THESE THREE DRIVES WHICH EDIT PARAGRAPH
002160*             2000-VALIDATE-RESERVE-SAVE DISPATCHES TO.
002170              88  WORK-CATEGORY-IS-EDUCATION VALUE "EDUCATION".
002180
002190              88  WORK-CATEGORY-IS-EQUIPMENT VALUE "EQUIPMENT".
002200              88  WORK-CATEGORY-IS-PLACE     VALUE "PLACE".
002210*         HEADCOUNT FOR EDUCATION/PLACE, UNIT COUNT FOR EQUIPMENT -
002220*         ZERO MEANS THE CALLER NEVER FILLED IT IN (SEE R1).
002230          05  WORK-RESERVE-QTY              PIC 9(05).
002240
002250*         FREE-TEXT REASON FOR THE RESERVATION - NOT EDITED, JUST
002260*         CARRIED THROUGH TO RESERVE-OUT FOR THE APPROVER TO READ.
002270          05  WORK-RESERVE-PURPOSE-CONTENT  PIC X(500).
002280
002290*         OPTIONAL DOCUMENT/PERMIT ATTACHMENT REFERENCE - CARRIED
002300*         THROUGH TO RESERVE-OUT BUT NOT EDITED BY THIS PROGRAM.
002310          05  WORK-ATTACHMENT-CODE          PIC X(20).
002320
002330          05  WORK-RESERVE-START-STAMP-G.
002340              10  WORK-RESERVE-START-DATE   PIC 9(08).
002350              10  WORK-RESERVE-START-TIME   PIC 9(06).
002360*         PACKED 14-DIGIT VIEW OF THE SAME BYTES - LETS 2200/2300
002370*         COMPARE START VERSUS END WITH ONE NUMERIC TEST INSTEAD OF
002380*         A SEPARATE DATE COMPARE AND TIME COMPARE.
002390          05  WORK-RESERVE-START-STAMP REDEFINES
002400              WORK-RESERVE-START-STAMP-G    PIC 9(14).
002410*         MIRRORS WORK-RESERVE-START-STAMP-G ABOVE - SAME PACKED-
002420*         STAMP TRICK FOR THE END OF THE REQUESTED WINDOW.
002430          05  WORK-RESERVE-END-STAMP-G.
002440
002450              10  WORK-RESERVE-END-DATE     PIC 9(08).
002460              10  WORK-RESERVE-END-TIME     PIC 9(06).
002470          05  WORK-RESERVE-END-STAMP REDEFINES
002480              WORK-RESERVE-END-STAMP-G      PIC 9(14).
002490*         THE ONE FIELD THE STATUS-TRANSITION GUARDS (3100/3200/
002500*         3300/3400) EXIST TO PROTECT - REQUEST IS WHERE EVERY
002510*         RESERVATION STARTS (SEE 3400-CREATE-TRANSITION); DONE IS
002520*         SET BY A SEPARATE COMPLETION PROCESS OUTSIDE THIS
002530*         PROGRAM ONCE THE RESERVED TIME HAS PASSED, NOT BY
002540*         ANYTHING IN THIS EDIT RUN.
002550          05  WORK-RESERVE-STATUS-ID        PIC X(10).
002560              88  WORK-STATUS-IS-REQUEST     VALUE "REQUEST".
002570
002580              88  WORK-STATUS-IS-APPROVE     VALUE "APPROVE".
002590              88  WORK-STATUS-IS-CANCEL      VALUE "CANCEL".
002600              88  WORK-STATUS-IS-DONE        VALUE "DONE".
002610*         WHO ASKED FOR THE RESERVATION - NOT VALIDATED AGAINST
002620*         ANY USER MASTER IN THIS PROGRAM, JUST CARRIED THROUGH.
002630          05  WORK-USER-ID                  PIC X(20).
002640
002650          05  WORK-USER-CONTACT-NO          PIC X(20).
002660          05  WORK-USER-EMAIL-ADDR          PIC X(50).
002670*         WHEN THE RESERVATION WAS ORIGINALLY MADE - CARRIED
002680*         THROUGH TO RESERVE-OUT UNCHANGED, NEVER RESTAMPED BY
002690*         THIS PROGRAM (SEE 7000'S MOVE AT THE BOTTOM).
002700          05  WORK-CREATE-STAMP-G.
002710
002720              10  WORK-CREATE-DATE          PIC 9(08).
002730              10  WORK-CREATE-TIME          PIC 9(06).
002740          05  WORK-CREATE-STAMP REDEFINES
002750              WORK-CREATE-STAMP-G           PIC 9(14).
002760          05  FILLER                        PIC X(19).
002770
002780*     SORT-RECORD IS THE SAME LAYOUT, MINIMALLY KEYED, FOR THE
002790*     SORT VERB ITSELF.  NO 88-LEVELS OR REDEFINES NEEDED HERE -
002800*     NOTHING TESTS THE RECORD WHILE IT IS IN FLIGHT THROUGH SORT.
002810      SD  SORT-FILE.
002820      01  SORT-RECORD.
002830          05  SORT-RESERVE-ID               PIC X(36).
002840*         SAME FIELD, SAME WIDTH, AS WORK-RESERVE-ID ABOVE AND
002850*         RESERVE-ID OF RESERVE-IN-RECORD - SORT DOES NOT CARE
002860*         ABOUT FIELD NAMES, ONLY THAT THE RECORD LENGTH MATCHES.
002870          05  SORT-RESERVE-ITEM-ID          PIC 9(09).
002880
002890          05  SORT-LOCATION-ID              PIC 9(09).
002900          05  SORT-CATEGORY-ID              PIC X(10).
002910          05  SORT-RESERVE-QTY              PIC 9(05).
002920          05  SORT-RESERVE-PURPOSE-CONTENT  PIC X(500).
002930          05  SORT-ATTACHMENT-CODE          PIC X(20).
002940          05  SORT-RESERVE-START-STAMP-G.
002950              10  SORT-RESERVE-START-DATE   PIC 9(08).
002960              10  SORT-RESERVE-START-TIME   PIC 9(06).
002970          05  SORT-RESERVE-END-STAMP-G.
002980              10  SORT-RESERVE-END-DATE     PIC 9(08).
002990              10  SORT-RESERVE-END-TIME     PIC 9(06).
003000          05  SORT-RESERVE-STATUS-ID        PIC X(10).
003010          05  SORT-USER-ID                  PIC X(20).
003020          05  SORT-USER-CONTACT-NO          PIC X(20).
003030          05  SORT-USER-EMAIL-ADDR          PIC X(50).
003040          05  SORT-CREATE-STAMP-G.
003050              10  SORT-CREATE-DATE          PIC 9(08).
003060              10  SORT-CREATE-TIME          PIC 9(06).
003070          05  FILLER                        PIC X(19).
003080
003090*     RESERVE-ITEM-RECORD (THE MASTER 4100 LOOKS UP), RESERVE-OUT-
003100*     RECORD (WHAT 7000 WRITES), VALIDATION-RESULT-RECORD (WHAT
003110*     6000 WRITES), AND THE ONE-RECORD RESERVE-RUN-CONTROL FILE
003120*     1200 READS AT START-UP - ALL FOUR ARE SHARED COPYBOOKS, NOT
003130*     OWNED BY THIS PROGRAM, SO THEIR OWN CHANGE LOGS ARE THE
003140*     RECORD OF WHO CHANGED WHAT AND WHEN ON THE LAYOUT ITSELF.
003150      COPY "FDITEM01.CBL".
003160      COPY "FDRESV02.CBL".
003170      COPY "FDVRES01.CBL".
003180      COPY "FDRCTL01.CBL".
003190
003200
003210*     CONTROL-REPORT-FILE IS THE PRINTED CONTROL-BREAK REPORT - A
003220*     PLAIN PRINT-LINE IMAGE, NOT A KEYED FILE.  LABEL RECORDS ARE
003230*     OMITTED SINCE THIS GOES STRAIGHT TO A PRINT QUEUE, NOT TAPE.
003240      FD  CONTROL-REPORT-FILE
003250          LABEL RECORDS ARE OMITTED.
003260      01  CONTROL-REPORT-RECORD             PIC X(100).
003270
003280   WORKING-STORAGE SECTION.
003290
003300      COPY "WSDATE01.CBL".
003310
003320     01  W-CENTURY-WINDOW               PIC 9(08) COMP.
003330
003340     01  W-END-OF-FILE                  PIC X.
003350         88  END-OF-FILE                 VALUE "Y".
003360
003370     01  W-ITEM-EOF                     PIC X.
003380         88  ITEM-EOF                     VALUE "Y".
003390
003400     01  W-FOUND-ITEM-RECORD            PIC X.
003410         88  FOUND-ITEM-RECORD           VALUE "Y".
003420
003430*    SET "Y" BY ANY RULE PARAGRAPH THAT FAILS A RECORD - TESTED
003440*    BY 1500 TO DECIDE WHETHER 3000-APPLY-STATUS-TRANSITION EVEN
003450*    RUNS, AND BY 6000 TO DECIDE WHETHER A RESERVE-OUT RECORD
003460*    GETS WRITTEN AT ALL.  RESET TO "N" AT THE TOP OF EVERY
003470*    RECORD IN 2000-VALIDATE-RESERVE-SAVE.
003480     01  W-RULE-FAILED                  PIC X.
003490         88  RULE-FAILED                  VALUE "Y".
003500
003510     01  W-ERROR-READING-CTRL-FILE      PIC X.
003520         88  ERROR-READING-CTRL-FILE      VALUE "Y".
003530
003540*    HOLDS THE RUN-ACTION-CODE OFF THE PARAMETER CARD FOR THE
003550*    LIFE OF THE RUN - CREATE/APPROVE/CANCEL/UPDATE DRIVE THE
003560*    GO TO DISPATCH IN 3000-APPLY-STATUS-TRANSITION.
003570     01  WS-ACTION-CODE                 PIC X(10).
003580         88  WS-ACTION-IS-CREATE          VALUE "CREATE".
003590         88  WS-ACTION-IS-APPROVE         VALUE "APPROVE".
003600         88  WS-ACTION-IS-CANCEL          VALUE "CANCEL".
003610         88  WS-ACTION-IS-UPDATE          VALUE "UPDATE".
003620
003630*    HOW MANY ENTRIES ARE ACTUALLY LOADED IN RESERVE-ITEM-TABLE -
003640*    DRIVES THE OCCURS DEPENDING ON CLAUSE BELOW AND IS THE UPPER
003650*    BOUND 4100'S SEARCH ALL IS ALLOWED TO LOOK THROUGH.
003660     01  WS-ITEM-TABLE-COUNT            PIC S9(4) COMP.
003670
003680
003690*    IN-MEMORY COPY OF RESERVE-ITEM-FILE, LOADED ONCE AT 1300 AND
003700*    HELD FOR THE WHOLE RUN SO 4100-FIND-ITEM-RECORD CAN DO A
003710*    SEARCH ALL INSTEAD OF A RE-READ PER RESERVATION.  KEPT IN
003720*    RESERVE-ITEM-ID ORDER BY THE MASTER FILE ITSELF - THE TABLE
003730*    LOAD DOES NOT SORT, IT JUST TRUSTS THE FILE'S OWN SEQUENCE.
003740     01  RESERVE-ITEM-TABLE.
003750         05  TBL-ITEM-ENTRY OCCURS 1 TO 2000 TIMES
003760                 DEPENDING ON WS-ITEM-TABLE-COUNT
003770                 ASCENDING KEY IS TBL-RESERVE-ITEM-ID
003780                 INDEXED BY ITM-IDX.
003790*            ASCENDING KEY FOR THE SEARCH ALL IN 4100 - MUST STAY
003800*            IN RESERVE-ITEM-ID ORDER, WHICH IS WHY 1310 TRUSTS
003810*            THE MASTER FILE'S OWN SEQUENCE INSTEAD OF SORTING.
003820             10  TBL-RESERVE-ITEM-ID        PIC 9(09).
003830
003840             10  TBL-RESERVE-ITEM-NAME      PIC X(100).
003850             10  TBL-LOCATION-ID            PIC 9(09).
003860             10  TBL-CATEGORY-ID            PIC X(10).
003870*            SIGNED SO A BAD MASTER RECORD WITH A NEGATIVE COUNT
003880*            FAILS THE "NOT GREATER THAN ZERO" TEST IN 4200
003890*            INSTEAD OF WRAPPING AROUND AS A HUGE UNSIGNED VALUE.
003900             10  TBL-INVENTORY-QTY          PIC S9(07).
003910
003920             10  TBL-RESERVE-MEANS-ID       PIC X(10).
003930             10  TBL-REQUEST-START-DATE     PIC 9(08).
003940             10  TBL-REQUEST-START-TIME     PIC 9(06).
003950             10  TBL-REQUEST-END-DATE       PIC 9(08).
003960             10  TBL-REQUEST-END-TIME       PIC 9(06).
003970             10  TBL-OPERATION-START-DATE   PIC 9(08).
003980             10  TBL-OPERATION-START-TIME   PIC 9(06).
003990             10  TBL-OPERATION-END-DATE     PIC 9(08).
004000             10  TBL-OPERATION-END-TIME     PIC 9(06).
004010
004020*    THE "HIT" RECORD - WHATEVER 4100 FINDS VIA SEARCH ALL GETS
004030*    COPIED HERE SO 4200/4300 DON'T HAVE TO CARRY THE INDEX
004040*    AROUND.  FIELD NAMES MATCH FDITEM01 ON PURPOSE SO THE MOVE
004050*    STATEMENTS IN 4100 ARE STRAIGHT FIELD-FOR-FIELD COPIES.
004060     01  WS-ITEM-RECORD.
004070         05  RESERVE-ITEM-ID                PIC 9(09).
004080         05  RESERVE-ITEM-NAME              PIC X(100).
004090*        WHICH FACILITY/BUILDING THE ITEM BELONGS TO - NOT TESTED
004100*        ANYWHERE IN THIS PROGRAM, CARRIED ALONG FOR THE RECORD.
004110         05  LOCATION-ID                    PIC 9(09).
004120
004130         05  CATEGORY-ID                    PIC X(10).
004140         05  INVENTORY-QTY                  PIC S9(07).
004150*        HOW THE ITEM IS BOOKED - REALTIME MEANS THE CALLER PICKS
004160*        THEIR OWN START/END INSIDE THE ITEM'S PUBLISHED REQUEST
004170*        WINDOW (A COURT, A ROOM); ANYTHING ELSE MEANS THE ITEM'S
004180*        OWN OPERATING HOURS ARE THE ONLY WINDOW THAT APPLIES.
004190*        TESTED BY 4300-CHECK-DATE-WINDOW.
004200         05  RESERVE-MEANS-ID                PIC X(10).
004210
004220             88  MEANS-IS-REALTIME           VALUE "REALTIME".
004230         05  REQUEST-STAMP-G.
004240             10  REQUEST-START-DATE         PIC 9(08).
004250             10  REQUEST-START-TIME         PIC 9(06).
004260             10  REQUEST-END-DATE           PIC 9(08).
004270             10  REQUEST-END-TIME           PIC 9(06).
004280*        PACKED VIEW OF THE REQUEST WINDOW - USED BY 4300 WHEN
004290*        RESERVE-MEANS-ID IS "REALTIME" (CALLER PICKS THEIR OWN
004300*        START/END WITHIN THIS WINDOW, E.G. A COURT BOOKING).
004310         05  REQUEST-START-STAMP REDEFINES
004320             REQUEST-STAMP-G.
004330             10  REQUEST-START-NUM          PIC 9(14).
004340             10  REQUEST-END-NUM            PIC 9(14).
004350         05  OPERATION-STAMP-G.
004360             10  OPERATION-START-DATE       PIC 9(08).
004370             10  OPERATION-START-TIME       PIC 9(06).
004380             10  OPERATION-END-DATE         PIC 9(08).
004390             10  OPERATION-END-TIME         PIC 9(06).
004400*        PACKED VIEW OF THE OPERATING WINDOW - USED WHEN
004410*        RESERVE-MEANS-ID IS NOT "REALTIME" (THE FACILITY'S OWN
004420*        OPEN/CLOSE HOURS APPLY INSTEAD OF A PER-REQUEST WINDOW).
004430         05  OPERATION-START-STAMP REDEFINES
004440             OPERATION-STAMP-G.
004450             10  OPERATION-START-NUM        PIC 9(14).
004460             10  OPERATION-END-NUM          PIC 9(14).
004470
004480*    THE WINDOW 4300 ACTUALLY TESTS AGAINST, ONCE IT HAS DECIDED
004490*    (BY RESERVE-MEANS-ID) WHICH OF THE TWO STAMPS ABOVE APPLIES.
004500     01  WS-WINDOW-START-STAMP          PIC 9(14).
004510     01  WS-WINDOW-END-STAMP            PIC 9(14).
004520*    EDITED DISPLAY OF INVENTORY-QTY FOR THE SHORTAGE MESSAGE
004530*    BUILT IN 4200 - NUMERIC-EDITED SO THE STRING DOES NOT PICK
004540*    UP LEADING ZEROS IN FRONT OF THE REMAINING COUNT.
004550     01  WS-INVENTORY-DISPLAY           PIC ZZZZZZ9.
004560
004570     01  W-OLD-STATUS-ID                PIC X(10).
004580*        HOLDS RESERVE-STATUS-ID AS IT CAME IN ON RESERVE-IN,
004590*        SAVED BEFORE 3000-APPLY-STATUS-TRANSITION OVERWRITES
004600*        WORK-RESERVE-STATUS-ID IN PLACE WITH THE NEW STATUS.
004610*
004620*        FAIL-REASON TEXT FOR THE RULES BELOW - ONE MSG- NAME
004630*        PER RULE NUMBER, SAME IDEA AS MSG-CONFIRMATION IN
004640*        RESERVE-RUN-CONTROL-MAINTENANCE.  TEXT IS THE EXACT
004650*        WORDING THE FRONT-END SCREENS USE, PER RS-033.
004660     01  RULE-MESSAGES.
004670         05  MSG-R1          PIC X(80) VALUE
004680             "RESERVE-QTY IS REQUIRED - CANNOT BE ZERO OR BLANK.".
004690         05  MSG-R2          PIC X(80) VALUE
004700             "RESERVE REQUEST START DATE IS REQUIRED.".
004710         05  MSG-R3          PIC X(80) VALUE
004720             "RESERVE REQUEST END DATE IS REQUIRED.".
004730         05  MSG-R4          PIC X(80) VALUE
004740             "START DATE IS LATER THAN END DATE.".
004750         05  MSG-R6          PIC X(80) VALUE
004760             "NO INVENTORY/CAPACITY AVAILABLE FOR THIS ITEM.".
004770         05  MSG-R9          PIC X(80) VALUE
004780             "START DATE IS BEFORE THE OPERATING/RESERVABLE WINDOW.".
004790         05  MSG-R10         PIC X(80) VALUE
004800             "END DATE IS AFTER THE OPERATING/RESERVABLE WINDOW.".
004810         05  MSG-R11         PIC X(80) VALUE
004820             "RESERVATION ALREADY COMPLETED - CANNOT BE CANCELLED.".
004830         05  MSG-R13         PIC X(80) VALUE
004840             "CAN ONLY BE UPDATED WHILE STATUS IS REQUEST.".
004850         05  FILLER          PIC X(01) VALUE SPACE.
004860
004870*    RUN-LEVEL COUNTERS - PRINTED ON THE FINAL-TOTALS-LINE AND
004880*    ECHOED TO THE OPERATOR LOG AT 8000-CLOSING-PROCEDURE.
004890     01  TOTAL-RECORDS-READ             PIC S9(7) COMP.
004900     01  TOTAL-PASS-COUNT               PIC S9(7) COMP.
004910     01  TOTAL-FAIL-COUNT               PIC S9(7) COMP.
004920*    FAIL BREAKDOWN BY REASON, ADDED UNDER RS-033 SO THE OPERATOR
004930*    CAN TELL AT A GLANCE WHETHER A BAD NIGHT WAS CALLER ERROR
004940*    (MISSING FIELD / DATE RANGE) OR A CAPACITY PROBLEM (INVENTORY).
004950     01  FAIL-MISSING-FIELD-COUNT       PIC S9(7) COMP.
004960     01  FAIL-DATE-RANGE-COUNT          PIC S9(7) COMP.
004970     01  FAIL-INVENTORY-COUNT           PIC S9(7) COMP.
004980*    PER-CATEGORY COUNTERS - ZEROED AND PRINTED AT EACH CONTROL
004990*    BREAK (5200), THEN RESET FOR THE NEXT CATEGORY-ID GROUP.
005000     01  CAT-PASS-COUNT                 PIC S9(7) COMP.
005010     01  CAT-FAIL-COUNT                 PIC S9(7) COMP.
005020*    FINAL STATUS-WORD COUNTERS - HOW MANY RESERVE-OUT RECORDS
005030*    CAME OUT IN EACH NEW-STATUS-ID, PRINTED TO THE OPERATOR LOG
005040*    BY 8000 SO A FAILED CANCEL/APPROVE RUN IS OBVIOUS WITHOUT
005050*    HAVING TO GREP THE REPORT FILE.
005060     01  FINAL-APPROVE-COUNT            PIC S9(7) COMP.
005070     01  FINAL-CANCEL-COUNT             PIC S9(7) COMP.
005080     01  FINAL-DONE-COUNT               PIC S9(7) COMP.
005090     01  FINAL-REQUEST-COUNT            PIC S9(7) COMP.
005100     01  CURRENT-CATEGORY-ID            PIC X(10).
005110
005120*    LINES PRINTED ON THE CURRENT PAGE - ONCE PAGE-FULL GOES TRUE
005130*    5100-PRINT-DETAIL-LINE THROWS A NEW PAGE AND RE-PRINTS THE
005140*    HEADINGS BEFORE THE NEXT DETAIL LINE.
005150     01  W-PRINTED-LINES                PIC 99 COMP.
005160
005170         88  PAGE-FULL                   VALUE 30 THRU 99.
005180
005190     01  PAGE-NUMBER                    PIC 9(04) COMP.
005200
005210*    PAGE-TOP TITLE LINE - RUN DATE AND PAGE NUMBER ARE MOVED IN
005220*    FRESH BY 5000-PRINT-HEADINGS EVERY TIME A NEW PAGE STARTS.
005230     01  TITLE.
005240         05  FILLER              PIC X(15) VALUE SPACES.
005250         05  FILLER              PIC X(38)
005260             VALUE "RESERVATION EDIT RUN - CONTROL REPORT".
005270         05  FILLER              PIC X(10) VALUE SPACES.
005280         05  FILLER              PIC X(10) VALUE "RUN DATE: ".
005290         05  TITLE-RUN-DATE      PIC 9(08).
005300         05  FILLER              PIC X(04) VALUE SPACES.
005310         05  FILLER              PIC X(05) VALUE "PAGE:".
005320         05  TITLE-PAGE-NUMBER   PIC ZZZ9.
005330
005340*    COLUMN HEADINGS PRINTED RIGHT UNDER THE TITLE - LINE UP WITH
005350*    DETAIL-1 BELOW, FIELD FOR FIELD.
005360     01  HEADING-1.
005370         05  FILLER              PIC X(36) VALUE "RESERVE-ID".
005380         05  FILLER              PIC X(02) VALUE SPACES.
005390         05  FILLER              PIC X(10) VALUE "CATEGORY".
005400         05  FILLER              PIC X(02) VALUE SPACES.
005410         05  FILLER              PIC X(04) VALUE "RSLT".
005420         05  FILLER              PIC X(02) VALUE SPACES.
005430         05  FILLER              PIC X(44) VALUE "REASON MESSAGE".
005440
005450*    UNDERLINE ROW OF EQUAL SIGNS - OLD-SCHOOL PRINT REPORT HABIT,
005460*    SEPARATES THE HEADING FROM THE FIRST DETAIL LINE ON THE PAGE.
005470     01  HEADING-2.
005480         05  FILLER              PIC X(36)
005490             VALUE "===================================".
005500         05  FILLER              PIC X(02) VALUE SPACES.
005510         05  FILLER              PIC X(10) VALUE "==========".
005520         05  FILLER              PIC X(02) VALUE SPACES.
005530         05  FILLER              PIC X(04) VALUE "====".
005540         05  FILLER              PIC X(02) VALUE SPACES.
005550         05  FILLER              PIC X(44)
005560             VALUE "============================================".
005570
005580*    ONE PRINT LINE PER INPUT RECORD - RESERVE-ID, CATEGORY, PASS/
005590*    FAIL RESULT CODE, AND WHATEVER FAIL-REASON TEXT APPLIED.
005600*    MOVED AND WRITTEN BY 5100-PRINT-DETAIL-LINE.
005610     01  DETAIL-1.
005620         05  D-RESERVE-ID        PIC X(36).
005630         05  FILLER              PIC X(02) VALUE SPACES.
005640         05  D-CATEGORY-ID       PIC X(10).
005650         05  FILLER              PIC X(02) VALUE SPACES.
005660         05  D-RESULT-CODE       PIC X(04).
005670         05  FILLER              PIC X(02) VALUE SPACES.
005680         05  D-RESULT-MESSAGE    PIC X(44).
005690
005700*    PRINTED BY 5200-CONTROL-BREAK-TOTAL EVERY TIME CATEGORY-ID
005710*    CHANGES (AND ONCE MORE AT END-OF-FILE FOR THE LAST GROUP) -
005720*    SHOWS HOW MANY OF THAT CATEGORY PASSED AND FAILED.
005730     01  CONTROL-BREAK-LINE.
005740         05  FILLER              PIC X(05) VALUE SPACES.
005750         05  FILLER              PIC X(19) VALUE "CATEGORY TOTAL FOR".
005760         05  FILLER              PIC X(02) VALUE SPACES.
005770         05  CB-CATEGORY-ID      PIC X(10).
005780         05  FILLER              PIC X(03) VALUE SPACES.
005790         05  FILLER              PIC X(07) VALUE "PASS = ".
005800         05  CB-PASS-COUNT       PIC ZZZ,ZZ9.
005810         05  FILLER              PIC X(03) VALUE SPACES.
005820         05  FILLER              PIC X(07) VALUE "FAIL = ".
005830         05  CB-FAIL-COUNT       PIC ZZZ,ZZ9.
005840         05  FILLER              PIC X(24) VALUE SPACES.
005850
005860*    PRINTED ONCE AT THE VERY BOTTOM OF THE REPORT BY 5300-PRINT-
005870*    FINAL-TOTALS - THE RUN-WIDE COUNTERS, BROKEN OUT BY FAIL
005880*    REASON SO THE OPERATOR DOESN'T HAVE TO ADD UP THE DETAIL LINES.
005890     01  FINAL-TOTALS-LINE.
005900         05  FILLER              PIC X(05) VALUE SPACES.
005910         05  FILLER              PIC X(08) VALUE "READ = ".
005920         05  FT-TOTAL-READ       PIC ZZZ,ZZ9.
005930         05  FILLER              PIC X(02) VALUE SPACES.
005940         05  FILLER              PIC X(08) VALUE "PASS = ".
005950         05  FT-TOTAL-PASS       PIC ZZZ,ZZ9.
005960         05  FILLER              PIC X(02) VALUE SPACES.
005970         05  FILLER              PIC X(08) VALUE "FAIL = ".
005980         05  FT-TOTAL-FAIL       PIC ZZZ,ZZ9.
005990         05  FILLER              PIC X(02) VALUE SPACES.
006000         05  FILLER              PIC X(08) VALUE "FLD = ".
006010         05  FT-MISSING-FIELD    PIC ZZZ,ZZ9.
006020         05  FILLER              PIC X(02) VALUE SPACES.
006030         05  FILLER              PIC X(08) VALUE "DATE = ".
006040         05  FT-DATE-RANGE       PIC ZZZ,ZZ9.
006050         05  FILLER              PIC X(02) VALUE SPACES.
006060         05  FILLER              PIC X(08) VALUE "INV = ".
006070         05  FT-INVENTORY        PIC ZZZ,ZZ9.
006080         05  FILLER              PIC X(05) VALUE SPACES.
006090*-----------------------------------------------------------*
006100 PROCEDURE DIVISION.
006110
006120*-----------------------------------------------------------*
006130* 1000-MAIN-PROCESS - OPEN, DRAIN THE SORTED WORK-FILE ONE   *
006140* RECORD AT A TIME, CLOSE.  EVERYTHING ELSE HANGS OFF THIS   *
006150* THREE-LINE LOOP.                                           *
006160*-----------------------------------------------------------*
006170 1000-MAIN-PROCESS.
006180
006190     PERFORM 1100-OPENING-PROCEDURE.
006200
006210     PERFORM 1500-PROCESS-WORK-RECORDS UNTIL END-OF-FILE.
006220
006230     PERFORM 8000-CLOSING-PROCEDURE.
006240
006250     EXIT PROGRAM.
006260     STOP RUN.
006270*-----------------------------------------------------------*
006280* 1100-OPENING-PROCEDURE - SORTS RESERVE-IN INTO WORK-FILE   *
006290* BY CATEGORY-ID/RESERVE-ID, OPENS EVERY OTHER FILE, READS   *
006300* THE ONE RUN-CONTROL CARD, LOADS THE ITEM MASTER INTO        *
006310* MEMORY, ZEROES EVERY COUNTER, AND PRIMES THE READ LOOP BY   *
006320* READING THE FIRST WORK-FILE RECORD AHEAD OF 1500.           *
006330*-----------------------------------------------------------*
006340*    SEE RESERVATION-SYSTEM.COB'S OPERATING NOTES - THIS PARAGRAPH
006350*    IS THE FIRST THING THAT RUNS AND THE ONLY PLACE THE SORT
006360*    VERB IS INVOKED IN THE WHOLE PROGRAM.
006370 1100-OPENING-PROCEDURE.
006380
006390*    RESEQUENCE RESERVE-IN BY CATEGORY-ID/RESERVE-ID SO 1500'S
006400*    CONTROL BREAK HAS SOMETHING TO BREAK ON.  GIVING WORK-FILE
006410*    MEANS THE SORT VERB OPENS/CLOSES RESERVE-IN-FILE AND WORK-
006420*    FILE ITSELF - NEITHER IS OPENED EXPLICITLY BELOW FOR THAT.
006430     SORT SORT-FILE
006440          ON ASCENDING KEY SORT-CATEGORY-ID
006450                           SORT-RESERVE-ID
006460          USING RESERVE-IN-FILE
006470          GIVING WORK-FILE.
006480
006490*    WORK-FILE OPENS I-O EVEN THOUGH WE ONLY READ IT FORWARD IN
006500*    THIS PROGRAM - LEFTOVER HABIT FROM WHEN AN EARLIER VERSION OF
006510*    THIS PROGRAM REWROTE THE STATUS FIELD BACK INTO WORK-FILE
006520*    INSTEAD OF A SEPARATE RESERVE-OUT-FILE.  HARMLESS TO LEAVE AS
006530*    I-O, NO RISK OF A STRAY WRITE SINCE NONE IS CODED BELOW.
006540     OPEN I-O   WORK-FILE.
006550     OPEN INPUT RESERVE-ITEM-FILE.
006560     OPEN INPUT RESERVE-RUN-CONTROL-FILE.
006570     OPEN OUTPUT RESERVE-OUT-FILE.
006580     OPEN OUTPUT VALIDATION-RESULT-FILE.
006590     OPEN OUTPUT CONTROL-REPORT-FILE.
006600
006610     PERFORM 1200-READ-RUN-CONTROL.
006620     PERFORM 1300-LOAD-ITEM-TABLE.
006630
006640*    ZERO EVERY RUN-LEVEL COUNTER BEFORE THE FIRST RECORD IS READ -
006650*    WORKING-STORAGE IS NOT GUARANTEED CLEAN BETWEEN RUNS ON EVERY
006660*    COMPILER, SO THIS SHOP ALWAYS INITIALIZES EXPLICITLY.
006670     MOVE "N" TO W-END-OF-FILE.
006680     MOVE SPACES TO CURRENT-CATEGORY-ID.
006690     MOVE 0 TO PAGE-NUMBER.
006700     MOVE 0 TO TOTAL-RECORDS-READ.
006710     MOVE 0 TO TOTAL-PASS-COUNT.
006720     MOVE 0 TO TOTAL-FAIL-COUNT.
006730     MOVE 0 TO FAIL-MISSING-FIELD-COUNT.
006740     MOVE 0 TO FAIL-DATE-RANGE-COUNT.
006750     MOVE 0 TO FAIL-INVENTORY-COUNT.
006760     MOVE 0 TO CAT-PASS-COUNT.
006770     MOVE 0 TO CAT-FAIL-COUNT.
006780     MOVE 0 TO FINAL-APPROVE-COUNT.
006790     MOVE 0 TO FINAL-CANCEL-COUNT.
006800     MOVE 0 TO FINAL-DONE-COUNT.
006810     MOVE 0 TO FINAL-REQUEST-COUNT.
006820
006830*    RUN-DATE FOR THE REPORT HEADING - SAME CENTURY-WINDOW IDIOM
006840*    USED IN RESERVATION-SYSTEM AND RESERVE-RUN-CONTROL-
006850*    MAINTENANCE (Y2K-005/RS-033).  W-YY-TODAY COMES IN FROM THE
006860*    WSDATE01 COPYBOOK'S REDEFINES OF THE RAW ACCEPT.
006870     ACCEPT W-DAY-TODAY-RAW FROM DATE.
006880     IF W-YY-TODAY IS LESS THAN 60
006890        COMPUTE W-CENTURY-WINDOW = 20000000 + W-DAY-TODAY-RAW
006900     ELSE
006910        COMPUTE W-CENTURY-WINDOW = 19000000 + W-DAY-TODAY-RAW.
006920     MOVE W-CENTURY-WINDOW TO TITLE-RUN-DATE.
006930
006940     PERFORM 5000-PRINT-HEADINGS.
006950     PERFORM 1400-READ-WORK-NEXT-RECORD.
006960*-----------------------------------------------------------*
006970* 1200-READ-RUN-CONTROL - THE ENTIRE RUN HANGS OFF THIS ONE  *
006980* RECORD.  IF THE OPERATOR NEVER RAN RESERVE-RUN-CONTROL-    *
006990* MAINTENANCE, THERE IS NOTHING TO TELL 3000-APPLY-STATUS-    *
007000* TRANSITION WHICH ACTION TO GUARD FOR, SO WE REFUSE TO      *
007010* START THE MAIN LOOP AT ALL RATHER THAN GUESS.               *
007020*-----------------------------------------------------------*
007030 1200-READ-RUN-CONTROL.
007040
007050     MOVE 1 TO RUN-CONTROL-KEY.
007060     MOVE "N" TO W-ERROR-READING-CTRL-FILE.
007070     READ RESERVE-RUN-CONTROL-FILE RECORD
007080         INVALID KEY
007090             MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
007100
007110*    NO RECORD ON FILE - FORCE END-OF-FILE SO 1500 NEVER RUNS
007120*    AND THE PROGRAM FALLS STRAIGHT THROUGH TO 8000 WITH ALL
007130*    COUNTERS STILL AT ZERO.  A HARD ABEND HERE WOULD BE WORSE -
007140*    THE OPERATOR NEEDS TO SEE THE MESSAGE, NOT A DUMP.
007150     IF ERROR-READING-CTRL-FILE
007160        DISPLAY "*** NO RESERVE-RUN-CONTROL RECORD - RUN "
007170        DISPLAY "*** RESERVE-RUN-CONTROL-MAINTENANCE FIRST !"
007180        MOVE "Y" TO W-END-OF-FILE
007190     ELSE
007200        MOVE RUN-ACTION-CODE TO WS-ACTION-CODE.
007210*-----------------------------------------------------------*
007220* 1300/1310-LOAD-ITEM-TABLE - READS RESERVE-ITEM-FILE ONCE,  *
007230* WHOLE, INTO RESERVE-ITEM-TABLE.  DONE AT OPEN TIME SO THE  *
007240* PER-RECORD LOOKUP IN 4100 IS A SEARCH ALL AGAINST MEMORY    *
007250* INSTEAD OF A KEYED RE-READ OF THE MASTER FOR EVERY ONE OF   *
007260* THE (POTENTIALLY THOUSANDS OF) RESERVATION REQUESTS.        *
007270*-----------------------------------------------------------*
007280 1300-LOAD-ITEM-TABLE.
007290
007300     MOVE 0 TO WS-ITEM-TABLE-COUNT.
007310     MOVE "N" TO W-ITEM-EOF.
007320     READ RESERVE-ITEM-FILE NEXT RECORD
007330         AT END MOVE "Y" TO W-ITEM-EOF.
007340     PERFORM 1310-LOAD-ONE-ITEM UNTIL ITEM-EOF.
007350*-----------------------------------------------------------*
007360 1310-LOAD-ONE-ITEM.
007370
007380     ADD 1 TO WS-ITEM-TABLE-COUNT.
007390*    FIELD-FOR-FIELD COPY OUT OF RESERVE-ITEM-RECORD (FDITEM01)
007400*    INTO THE CURRENT TABLE SLOT.  NOTHING CLEVER HERE - THE
007410*    NAMES LINE UP ON PURPOSE SO THIS PARAGRAPH IS EASY TO
007420*    CHECK AGAINST THE COPYBOOK FIELD BY FIELD.
007430*    KEY FIELD FIRST, SINCE IT IS WHAT 4100'S SEARCH ALL KEYS ON.
007440     MOVE RESERVE-ITEM-ID OF RESERVE-ITEM-RECORD
007450                     TO TBL-RESERVE-ITEM-ID (WS-ITEM-TABLE-COUNT).
007460
007470     MOVE RESERVE-ITEM-NAME OF RESERVE-ITEM-RECORD
007480                     TO TBL-RESERVE-ITEM-NAME (WS-ITEM-TABLE-COUNT).
007490     MOVE LOCATION-ID OF RESERVE-ITEM-RECORD
007500                     TO TBL-LOCATION-ID (WS-ITEM-TABLE-COUNT).
007510     MOVE CATEGORY-ID OF RESERVE-ITEM-RECORD
007520                     TO TBL-CATEGORY-ID (WS-ITEM-TABLE-COUNT).
007530     MOVE INVENTORY-QTY OF RESERVE-ITEM-RECORD
007540                     TO TBL-INVENTORY-QTY (WS-ITEM-TABLE-COUNT).
007550*    REQUEST-xxxx AND OPERATION-xxxx BELOW ARE THE TWO WINDOWS
007560*    4300 CHOOSES BETWEEN BASED ON THIS FIELD.
007570     MOVE RESERVE-MEANS-ID OF RESERVE-ITEM-RECORD
007580                     TO TBL-RESERVE-MEANS-ID (WS-ITEM-TABLE-COUNT).
007590
007600     MOVE REQUEST-START-DATE OF RESERVE-ITEM-RECORD
007610                     TO TBL-REQUEST-START-DATE (WS-ITEM-TABLE-COUNT).
007620     MOVE REQUEST-START-TIME OF RESERVE-ITEM-RECORD
007630                     TO TBL-REQUEST-START-TIME (WS-ITEM-TABLE-COUNT).
007640     MOVE REQUEST-END-DATE OF RESERVE-ITEM-RECORD
007650                     TO TBL-REQUEST-END-DATE (WS-ITEM-TABLE-COUNT).
007660     MOVE REQUEST-END-TIME OF RESERVE-ITEM-RECORD
007670                     TO TBL-REQUEST-END-TIME (WS-ITEM-TABLE-COUNT).
007680     MOVE OPERATION-START-DATE OF RESERVE-ITEM-RECORD
007690                     TO TBL-OPERATION-START-DATE (WS-ITEM-TABLE-COUNT).
007700     MOVE OPERATION-START-TIME OF RESERVE-ITEM-RECORD
007710                     TO TBL-OPERATION-START-TIME (WS-ITEM-TABLE-COUNT).
007720     MOVE OPERATION-END-DATE OF RESERVE-ITEM-RECORD
007730                     TO TBL-OPERATION-END-DATE (WS-ITEM-TABLE-COUNT).
007740     MOVE OPERATION-END-TIME OF RESERVE-ITEM-RECORD
007750                     TO TBL-OPERATION-END-TIME (WS-ITEM-TABLE-COUNT).
007760
007770     READ RESERVE-ITEM-FILE NEXT RECORD
007780         AT END MOVE "Y" TO W-ITEM-EOF.
007790*-----------------------------------------------------------*
007800*    CALLED ONCE TO PRIME THE LOOP (END OF 1100) AND ONCE MORE AT
007810*    THE BOTTOM OF EVERY TRIP THROUGH 1500 - STANDARD READ-AHEAD
007820*    LOOP SHAPE SO THE UNTIL TEST IN 1000-MAIN-PROCESS CAN CHECK
007830*    END-OF-FILE BEFORE EVER CALLING 1500 ON A RECORD THAT ISN'T
007840*    REALLY THERE.
007850 1400-READ-WORK-NEXT-RECORD.
007860
007870     READ WORK-FILE NEXT RECORD
007880         AT END MOVE "Y" TO W-END-OF-FILE.
007890
007900*-----------------------------------------------------------*
007910* 1500-PROCESS-WORK-RECORDS - ONE TRIP THROUGH HERE PER      *
007920* RESERVATION.  FIRES THE CONTROL BREAK WHEN CATEGORY-ID      *
007930* CHANGES, RUNS THE EDIT (2000), RUNS THE STATUS GUARD (3000) *
007940* ONLY IF THE EDIT PASSED, WRITES VALIDATION-RESULT            *
007950* UNCONDITIONALLY (6000), PRINTS THE DETAIL LINE, AND READS   *
007960* THE NEXT RECORD.                                             *
007970*-----------------------------------------------------------*
007980 1500-PROCESS-WORK-RECORDS.
007990
008000     ADD 1 TO TOTAL-RECORDS-READ.
008010
008020*    NEW CATEGORY-ID GROUP STARTING - ROLL THE OLD GROUP'S
008030*    TOTALS OUT TO THE REPORT BEFORE SWITCHING CURRENT-CATEGORY-
008040*    ID, BUT ONLY IF THERE WAS A PRIOR GROUP (FIRST RECORD OF
008050*    THE RUN HAS CURRENT-CATEGORY-ID STILL AT SPACES).
008060     IF WORK-CATEGORY-ID NOT EQUAL CURRENT-CATEGORY-ID
008070        IF CURRENT-CATEGORY-ID NOT EQUAL SPACES
008080           PERFORM 5200-CONTROL-BREAK-TOTAL
008090        MOVE WORK-CATEGORY-ID TO CURRENT-CATEGORY-ID.
008100
008110     PERFORM 2000-VALIDATE-RESERVE-SAVE THRU 2000-EXIT.
008120
008130*    A RECORD THAT FAILS EDIT NEVER SEES THE STATUS-TRANSITION
008140*    GUARD - THERE IS NO POINT TESTING WHETHER A CANCEL/APPROVE/
008150*    UPDATE IS ALLOWED ON A RESERVATION THAT IS ALREADY BAD.
008160     IF NOT RULE-FAILED
008170        PERFORM 3000-APPLY-STATUS-TRANSITION THRU 3000-EXIT.
008180
008190     PERFORM 6000-WRITE-VALIDATION-RESULT THRU 6000-EXIT.
008200     PERFORM 5100-PRINT-DETAIL-LINE.
008210
008220     PERFORM 1400-READ-WORK-NEXT-RECORD.
008230*-----------------------------------------------------------*
008240* 2000-VALIDATE-RESERVE-SAVE - RESETS THE PER-RECORD WORK     *
008250* FIELDS TO A CLEAN "PASS" STATE AND DISPATCHES TO THE EDIT    *
008260* PARAGRAPH FOR THE RECORD'S OWN CATEGORY-ID.  R1-R5 IN THE    *
008270* SPEC ARE SPLIT ACROSS 2100/2200/2300 BELOW BECAUSE EACH      *
008280* CATEGORY NEEDS A DIFFERENT SUBSET OF THE FIELD EDITS - AN    *
008290* EDUCATION CLASS HAS NO CALLER-CHOSEN DATE RANGE TO CHECK.    *
008300*-----------------------------------------------------------*
008310 2000-VALIDATE-RESERVE-SAVE.
008320
008330     MOVE "N" TO W-RULE-FAILED.
008340     MOVE "PASS" TO RESULT-CODE OF VALIDATION-RESULT-RECORD.
008350     MOVE SPACES TO RESULT-MESSAGE.
008360*    RS-045 - WITHOUT THIS RESET, A RECORD THAT FAILS EDIT
008370*    WOULD STILL CARRY WHATEVER NEW-STATUS-ID THE PRIOR RECORD
008380*    LEFT BEHIND IN WORKING-STORAGE, SINCE NEW-STATUS-ID IS ONLY
008390*    EVER SET ON A PASSING PATH THROUGH 3100/3200/3300/3400.
008400     MOVE SPACES TO NEW-STATUS-ID.
008410
008420     IF WORK-CATEGORY-IS-EDUCATION
008430        GO TO 2100-EDIT-EDUCATION.
008440     IF WORK-CATEGORY-IS-EQUIPMENT
008450        GO TO 2200-EDIT-EQUIPMENT.
008460     IF WORK-CATEGORY-IS-PLACE
008470        GO TO 2300-EDIT-PLACE.
008480     GO TO 2000-EXIT.
008490*-----------------------------------------------------------*
008500* 2100-EDIT-EDUCATION - R1 ONLY.  AN EDUCATION CLASS IS A      *
008510* FIXED MEETING TIME OWNED BY THE ITEM MASTER, NOT A WINDOW    *
008520* THE CALLER PICKS, SO THERE IS NO START/END DATE TO EDIT      *
008530* HERE - ONLY THE HEADCOUNT (RESERVE-QTY) HAS TO BE PRESENT.   *
008540*-----------------------------------------------------------*
008550 2100-EDIT-EDUCATION.
008560
008570*    R1 - RESERVE-QTY OF ZERO MEANS THE CALLER NEVER SUPPLIED A
008580*    HEADCOUNT.  FAIL THE RECORD AND COUNT IT AS A MISSING-FIELD
008590*    FAILURE FOR THE FINAL-TOTALS-LINE BREAKDOWN.
008600     IF WORK-RESERVE-QTY EQUAL ZERO
008610        MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
008620        MOVE MSG-R1 TO RESULT-MESSAGE
008630        MOVE "Y" TO W-RULE-FAILED
008640        ADD 1 TO FAIL-MISSING-FIELD-COUNT.
008650     GO TO 2000-EXIT.
008660*-----------------------------------------------------------*
008670* 2200-EDIT-EQUIPMENT - R1 THROUGH R4.  EQUIPMENT IS BOOKED    *
008680* FOR A CALLER-CHOSEN WINDOW, SO UNLIKE EDUCATION THIS EDIT    *
008690* ALSO HAS TO CHECK THAT A START AND END DATE WERE SUPPLIED    *
008700* AND THAT THEY ARE IN THE RIGHT ORDER.  THE FOUR CHECKS ARE    *
008710* NESTED RATHER THAN SEPARATE IFS SO ONLY THE FIRST ONE THAT    *
008720* FAILS SETS THE RESULT - NO POINT REPORTING A DATE-RANGE       *
008730* PROBLEM ON TOP OF A MISSING-FIELD ONE.                        *
008740*-----------------------------------------------------------*
008750 2200-EDIT-EQUIPMENT.
008760
008770*    R2 - START-DATE MISSING.
008780     IF WORK-RESERVE-START-DATE EQUAL ZERO
008790        MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
008800        MOVE MSG-R2 TO RESULT-MESSAGE
008810        MOVE "Y" TO W-RULE-FAILED
008820        ADD 1 TO FAIL-MISSING-FIELD-COUNT
008830     ELSE
008840*       R3 - END-DATE MISSING.
008850        IF WORK-RESERVE-END-DATE EQUAL ZERO
008860           MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
008870           MOVE MSG-R3 TO RESULT-MESSAGE
008880           MOVE "Y" TO W-RULE-FAILED
008890           ADD 1 TO FAIL-MISSING-FIELD-COUNT
008900        ELSE
008910*          R4 - START AFTER END.  COMPARES THE PACKED 14-DIGIT
008920*          REDEFINES SO DATE AND TIME ARE CHECKED TOGETHER IN
008930*          ONE SHOT (A SAME-DAY REQUEST WHERE THE END TIME IS
008940*          BEFORE THE START TIME STILL FAILS THIS TEST).
008950           IF WORK-RESERVE-START-STAMP
008960                          GREATER THAN WORK-RESERVE-END-STAMP
008970              MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
008980              MOVE MSG-R4 TO RESULT-MESSAGE
008990              MOVE "Y" TO W-RULE-FAILED
009000              ADD 1 TO FAIL-DATE-RANGE-COUNT
009010           ELSE
009020*             R1 - HEADCOUNT/QUANTITY MISSING.  CHECKED LAST FOR
009030*             EQUIPMENT SINCE THE DATE-RANGE PROBLEMS ABOVE ARE
009040*             MORE COMMON CALLER MISTAKES ON THIS CATEGORY.
009050              IF WORK-RESERVE-QTY EQUAL ZERO
009060                 MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
009070                 MOVE MSG-R1 TO RESULT-MESSAGE
009080                 MOVE "Y" TO W-RULE-FAILED
009090                 ADD 1 TO FAIL-MISSING-FIELD-COUNT.
009100     GO TO 2000-EXIT.
009110*-----------------------------------------------------------*
009120* 2300-EDIT-PLACE - R1 THROUGH R4, SAME SHAPE AS 2200 ABOVE.   *
009130* A PLACE BOOKING (PICNIC SHELTER, MEETING ROOM) NEEDS THE      *
009140* SAME START/END/QTY EDITS AS EQUIPMENT - KEPT AS ITS OWN       *
009150* PARAGRAPH RATHER THAN SHARED WITH 2200 SINCE THE SPEC TREATS  *
009160* THE THREE CATEGORIES AS SEPARATE RULES, NOT ONE SHARED EDIT.  *
009170*-----------------------------------------------------------*
009180 2300-EDIT-PLACE.
009190
009200*    R2 - START-DATE MISSING.
009210     IF WORK-RESERVE-START-DATE EQUAL ZERO
009220        MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
009230        MOVE MSG-R2 TO RESULT-MESSAGE
009240        MOVE "Y" TO W-RULE-FAILED
009250        ADD 1 TO FAIL-MISSING-FIELD-COUNT
009260     ELSE
009270*       R3 - END-DATE MISSING.
009280        IF WORK-RESERVE-END-DATE EQUAL ZERO
009290           MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
009300           MOVE MSG-R3 TO RESULT-MESSAGE
009310           MOVE "Y" TO W-RULE-FAILED
009320           ADD 1 TO FAIL-MISSING-FIELD-COUNT
009330        ELSE
009340*          R4 - START AFTER END, SAME PACKED-STAMP COMPARE AS
009350*          2200.  NOTE PLACE HAS NO SEPARATE R1 QTY CHECK BELOW
009360*          THIS POINT - A PLACE BOOKING'S HEADCOUNT IS CHECKED
009370*          AGAINST INVENTORY LATER IN 4200, NOT HERE.
009380           IF WORK-RESERVE-START-STAMP
009390                          GREATER THAN WORK-RESERVE-END-STAMP
009400              MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
009410              MOVE MSG-R4 TO RESULT-MESSAGE
009420              MOVE "Y" TO W-RULE-FAILED
009430              ADD 1 TO FAIL-DATE-RANGE-COUNT.
009440     GO TO 2000-EXIT.
009450*-----------------------------------------------------------*
009460 2000-EXIT.
009470*    FALL-THROUGH TARGET FOR THE GO TO'S IN 2000/2100/2200/2300 -
009480*    THE PERFORM...THRU AT 1500 RETURNS HERE NO MATTER WHICH OF
009490*    THE THREE EDIT PARAGRAPHS RAN.
009500     EXIT.
009510
009520*-----------------------------------------------------------*
009530* 3000-APPLY-STATUS-TRANSITION - DISPATCHES ON WS-ACTION-CODE *
009540* (FROM THE ONE RUN-CONTROL CARD) TO THE GUARD PARAGRAPH FOR   *
009550* WHATEVER ACTION THIS RUN IS FOR.  ONLY REACHED WHEN 2000      *
009560* ALREADY PASSED THE RECORD - SEE 1500.                         *
009570*-----------------------------------------------------------*
009580 3000-APPLY-STATUS-TRANSITION.
009590
009600*    RS-046 - SAVE THE STATUS AS IT CAME IN BEFORE ANY GUARD
009610*    BELOW OVERWRITES WORK-RESERVE-STATUS-ID IN PLACE.  7000-
009620*    WRITE-RESERVE-OUT NEEDS THE "BEFORE" VALUE FOR OLD-STATUS-
009630*    ID; WITHOUT THIS MOVE IT WOULD READ BACK THE "AFTER" VALUE
009640*    AND OLD-STATUS-ID WOULD COME OUT EQUAL TO NEW-STATUS-ID.
009650     MOVE WORK-RESERVE-STATUS-ID TO W-OLD-STATUS-ID.
009660     IF WS-ACTION-IS-CREATE
009670        GO TO 3400-CREATE-TRANSITION.
009680     IF WS-ACTION-IS-APPROVE
009690        GO TO 3200-APPROVE-GUARD.
009700     IF WS-ACTION-IS-CANCEL
009710        GO TO 3100-CANCEL-GUARD.
009720     IF WS-ACTION-IS-UPDATE
009730        GO TO 3300-UPDATE-GUARD.
009740     GO TO 3000-EXIT.
009750*-----------------------------------------------------------*
009760* 3100-CANCEL-GUARD - R11.  A RESERVATION THAT HAS ALREADY RUN *
009770* ITS COURSE (STATUS DONE) CANNOT BE CANCELLED AFTER THE FACT  *
009780* - THE FACILITY TIME OR INVENTORY IS ALREADY CONSUMED, SO     *
009790* CANCELLING IT NOW WOULD NOT FREE ANYTHING UP.  ANY OTHER      *
009800* STATUS IS FREE TO CANCEL.                                     *
009810*-----------------------------------------------------------*
009820 3100-CANCEL-GUARD.
009830
009840     IF WORK-STATUS-IS-DONE
009850        MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
009860        MOVE MSG-R11 TO RESULT-MESSAGE
009870        MOVE "Y" TO W-RULE-FAILED
009880     ELSE
009890        MOVE "CANCEL" TO WORK-RESERVE-STATUS-ID
009900        MOVE "CANCEL" TO NEW-STATUS-ID.
009910     GO TO 3000-EXIT.
009920*-----------------------------------------------------------*
009930* 3200-APPROVE-GUARD - R12.  APPROVING A RESERVATION RE-RUNS   *
009940* THE SAME INVENTORY/WINDOW CHECK A CREATE WOULD HAVE TO PASS  *
009950* (4000) - INVENTORY MAY HAVE BEEN TAKEN BY SOMEBODY ELSE'S    *
009960* REQUEST BETWEEN THE TIME THIS RECORD WAS CREATED AND THE     *
009970* TIME AN OPERATOR GOT AROUND TO APPROVING IT, SO THE SPEC      *
009980* WANTS THE CHECK REPEATED RATHER THAN TRUSTED FROM CREATE TIME.*
009990*-----------------------------------------------------------*
010000 3200-APPROVE-GUARD.
010010
010020     PERFORM 4000-CHECK-RESERVE-ITEMS THRU 4000-EXIT.
010030     IF NOT RULE-FAILED
010040        MOVE "APPROVE" TO WORK-RESERVE-STATUS-ID
010050        MOVE "APPROVE" TO NEW-STATUS-ID.
010060     GO TO 3000-EXIT.
010070*-----------------------------------------------------------*
010080* 3300-UPDATE-GUARD - R13.  UPDATE IS ONLY ALLOWED WHILE THE   *
010090* RESERVATION IS STILL IN REQUEST STATUS - ONCE IT HAS BEEN     *
010100* APPROVED, CANCELLED, OR COMPLETED THERE IS NOTHING LEFT TO    *
010110* CHANGE THE CALLER'S MIND ABOUT.  A PASSING UPDATE RE-RUNS      *
010120* 4000 FOR THE SAME REASON AS APPROVE (3200) - THE CALLER MAY    *
010130* HAVE CHANGED THE QUANTITY OR WINDOW, SO THE INVENTORY/WINDOW   *
010140* CHECK HAS TO BE REDONE AGAINST THE NEW VALUES.                 *
010150*-----------------------------------------------------------*
010160 3300-UPDATE-GUARD.
010170
010180*    THE FIELD OVERWRITE ITSELF IS ALREADY DONE - WORK-RECORD
010190*    CARRIES THE CALLER'S NEW VALUES.  ONLY THE STATE GUARD
010200*    AND THE RE-EDIT (4000) ARE LEFT TO DO HERE.
010210     IF NOT WORK-STATUS-IS-REQUEST
010220        MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
010230        MOVE MSG-R13 TO RESULT-MESSAGE
010240        MOVE "Y" TO W-RULE-FAILED
010250     ELSE
010260        PERFORM 4000-CHECK-RESERVE-ITEMS THRU 4000-EXIT
010270        IF NOT RULE-FAILED
010280           MOVE "REQUEST" TO NEW-STATUS-ID.
010290     GO TO 3000-EXIT.
010300*-----------------------------------------------------------*
010310* 3400-CREATE-TRANSITION - A NEW RESERVATION HAS NO PRIOR      *
010320* STATUS TO GUARD, SO THIS PARAGRAPH GOES STRAIGHT TO 4000 -    *
010330* THE ONLY QUESTION FOR A CREATE IS WHETHER THE ITEM MASTER     *
010340* HAS THE INVENTORY/WINDOW TO SUPPORT IT.  A PASSING CREATE      *
010350* COMES OUT IN REQUEST STATUS, NOT APPROVE - THIS SHOP'S         *
010360* RESERVATIONS STILL NEED A SEPARATE APPROVAL STEP.              *
010370*-----------------------------------------------------------*
010380 3400-CREATE-TRANSITION.
010390
010400     PERFORM 4000-CHECK-RESERVE-ITEMS THRU 4000-EXIT.
010410     IF NOT RULE-FAILED
010420        MOVE "REQUEST" TO WORK-RESERVE-STATUS-ID
010430        MOVE "REQUEST" TO NEW-STATUS-ID.
010440     GO TO 3000-EXIT.
010450*-----------------------------------------------------------*
010460 3000-EXIT.
010470*    COMMON RETURN POINT FOR 3100/3200/3300/3400 - WHICHEVER
010480*    GUARD RAN, CONTROL COMES BACK HERE AND THEN TO THE
010490*    PERFORM...THRU AT 1500.
010500     EXIT.
010510
010520*-----------------------------------------------------------*
010530* 4000-CHECK-RESERVE-ITEMS - LOOKS UP THE ITEM MASTER ENTRY    *
010540* FOR THIS RESERVATION AND ROUTES TO THE INVENTORY CHECK (4200)*
010550* OR STRAIGHT TO THE WINDOW CHECK (4300) DEPENDING ON WHETHER   *
010560* THE ITEM'S OWN CATEGORY-ID IS PLACE (A PLACE BOOKING HAS NO   *
010570* INVENTORY COUNT TO CHECK - THE FACILITY ITSELF IS THE LIMIT,  *
010580* NOT A QUANTITY ON HAND).  CALLED FROM 3200/3300/3400 - EVERY  *
010590* ACTION EXCEPT CANCEL NEEDS THIS CHECK.                         *
010600*-----------------------------------------------------------*
010610 4000-CHECK-RESERVE-ITEMS.
010620
010630     PERFORM 4100-FIND-ITEM-RECORD.
010640*    NO MATCHING RESERVE-ITEM-ID IN THE TABLE AT ALL - TREAT
010650*    AS AN INVENTORY FAILURE SINCE THERE IS NOTHING TO RESERVE
010660*    AGAINST.  THIS IS A DATA PROBLEM (ORPHANED RESERVE-ITEM-ID
010670*    ON THE INPUT), NOT A CALLER MISTAKE, BUT IT STILL HAS TO
010680*    FAIL THE RECORD RATHER THAN BLOW UP THE RUN.
010690     IF NOT FOUND-ITEM-RECORD
010700        MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
010710        MOVE "RESERVE-ITEM-MASTER RECORD NOT FOUND" TO RESULT-MESSAGE
010720        MOVE "Y" TO W-RULE-FAILED
010730        ADD 1 TO FAIL-INVENTORY-COUNT
010740        GO TO 4000-EXIT.
010750
010760     IF CATEGORY-ID OF WS-ITEM-RECORD NOT EQUAL "PLACE"
010770        GO TO 4200-CHECK-INVENTORY.
010780     GO TO 4300-CHECK-DATE-WINDOW.
010790*-----------------------------------------------------------*
010800* 4200-CHECK-INVENTORY - R6.  EQUIPMENT AND EDUCATION ITEMS    *
010810* HAVE A FIXED INVENTORY-QTY (SEATS, UNITS ON HAND) - A         *
010820* REQUEST FAILS IF THERE IS NOTHING LEFT AT ALL, OR IF WHAT IS  *
010830* LEFT CANNOT COVER THE REQUESTED QUANTITY.  THE SHORTAGE        *
010840* MESSAGE REPORTS HOW MUCH IS ACTUALLY LEFT SO THE CALLER CAN    *
010850* TRY AGAIN FOR A SMALLER GROUP INSTEAD OF GUESSING.              *
010860*-----------------------------------------------------------*
010870 4200-CHECK-INVENTORY.
010880
010890*    NOTHING LEFT ON HAND AT ALL.
010900     IF INVENTORY-QTY OF WS-ITEM-RECORD NOT GREATER THAN ZERO
010910        MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
010920        MOVE MSG-R6 TO RESULT-MESSAGE
010930        MOVE "Y" TO W-RULE-FAILED
010940        ADD 1 TO FAIL-INVENTORY-COUNT
010950        GO TO 4000-EXIT.
010960
010970*    SOME LEFT, BUT NOT ENOUGH FOR THIS REQUEST'S HEADCOUNT -
010980*    BUILD A MESSAGE SHOWING THE REMAINING COUNT RATHER THAN
010990*    THE GENERIC "NONE AVAILABLE" TEXT MSG-R6 CARRIES.
011000     IF INVENTORY-QTY OF WS-ITEM-RECORD LESS THAN WORK-RESERVE-QTY
011010        MOVE INVENTORY-QTY OF WS-ITEM-RECORD TO WS-INVENTORY-DISPLAY
011020        STRING "NOT ENOUGH INVENTORY/CAPACITY FOR THIS REQUEST. (ON HAND:"
011030                   DELIMITED BY SIZE
011040               WS-INVENTORY-DISPLAY DELIMITED BY SIZE
011050               ")" DELIMITED BY SIZE
011060            INTO RESULT-MESSAGE
011070        MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
011080        MOVE "Y" TO W-RULE-FAILED
011090        ADD 1 TO FAIL-INVENTORY-COUNT
011100        GO TO 4000-EXIT.
011110     GO TO 4300-CHECK-DATE-WINDOW.
011120*-----------------------------------------------------------*
011130* 4300-CHECK-DATE-WINDOW - R9/R10.  THE REQUESTED START/END     *
011140* HAS TO FALL ENTIRELY INSIDE THE ITEM'S OWN RESERVABLE         *
011150* WINDOW - EDUCATION IS EXEMPT (THE CLASS MEETING TIME IS       *
011160* FIXED BY THE ITEM MASTER, NOT CHOSEN BY THE CALLER, SO        *
011170* THERE IS NOTHING TO CHECK IT AGAINST).  WHICH WINDOW APPLIES  *
011180* DEPENDS ON RESERVE-MEANS-ID - "REALTIME" ITEMS (LIKE A COURT  *
011190* BOOKING) USE THE PER-REQUEST WINDOW THE ITEM MASTER PUBLISHES,*
011200* EVERYTHING ELSE USES THE FACILITY'S OWN OPERATING HOURS.       *
011210*-----------------------------------------------------------*
011220 4300-CHECK-DATE-WINDOW.
011230
011240     IF CATEGORY-ID OF WS-ITEM-RECORD EQUAL "EDUCATION"
011250        GO TO 4000-EXIT.
011260
011270*    PICK WHICH PACKED WINDOW TO COMPARE AGAINST - THE CALLER-
011280*    FACING REQUEST WINDOW FOR A REALTIME ITEM, OR THE ITEM'S
011290*    OWN OPERATING WINDOW FOR EVERYTHING ELSE.
011300     IF MEANS-IS-REALTIME OF WS-ITEM-RECORD
011310        MOVE REQUEST-START-NUM OF WS-ITEM-RECORD
011320                                       TO WS-WINDOW-START-STAMP
011330        MOVE REQUEST-END-NUM OF WS-ITEM-RECORD
011340                                       TO WS-WINDOW-END-STAMP
011350     ELSE
011360        MOVE OPERATION-START-NUM OF WS-ITEM-RECORD
011370                                       TO WS-WINDOW-START-STAMP
011380        MOVE OPERATION-END-NUM OF WS-ITEM-RECORD
011390                                       TO WS-WINDOW-END-STAMP.
011400
011410*    R9 - REQUESTED START IS BEFORE THE WINDOW OPENS.
011420     IF WORK-RESERVE-START-STAMP LESS THAN WS-WINDOW-START-STAMP
011430        MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
011440        MOVE MSG-R9 TO RESULT-MESSAGE
011450        MOVE "Y" TO W-RULE-FAILED
011460        ADD 1 TO FAIL-DATE-RANGE-COUNT
011470        GO TO 4000-EXIT.
011480
011490*    R10 - REQUESTED END IS AFTER THE WINDOW CLOSES.
011500     IF WORK-RESERVE-END-STAMP GREATER THAN WS-WINDOW-END-STAMP
011510        MOVE "FAIL" TO RESULT-CODE OF VALIDATION-RESULT-RECORD
011520        MOVE MSG-R10 TO RESULT-MESSAGE
011530        MOVE "Y" TO W-RULE-FAILED
011540        ADD 1 TO FAIL-DATE-RANGE-COUNT.
011550     GO TO 4000-EXIT.
011560*-----------------------------------------------------------*
011570 4000-EXIT.
011580*    RETURN POINT FOR 4000/4200/4300 - CALLED FROM THREE PLACES
011590*    (3200, 3300, 3400), ALWAYS THRU THIS EXIT.
011600     EXIT.
011610
011620*-----------------------------------------------------------*
011630* 6000-WRITE-VALIDATION-RESULT - UNCONDITIONAL PER-RECORD      *
011640* AUDIT TRAIL, PASS OR FAIL.  ONLY A PASSING RECORD GOES ON     *
011650* TO WRITE A RESERVE-OUT RECORD (7000) - A FAILED RECORD STOPS  *
011660* HERE, SINCE THERE IS NOTHING TO CARRY FORWARD TO THE OUTBOUND *
011670* FILE FOR A RESERVATION THAT NEVER GOT A STATUS TO APPLY.       *
011680*-----------------------------------------------------------*
011690 6000-WRITE-VALIDATION-RESULT.
011700
011710*    THE ONLY FIELD COPIED ONTO VALIDATION-RESULT-RECORD HERE IS
011720*    RESERVE-ID - RESULT-CODE/RESULT-MESSAGE/NEW-STATUS-ID WERE
011730*    ALREADY SET BY WHICHEVER RULE PARAGRAPH RAN (2000/3000), AND
011740*    FDVRES01's OWN RECORD DEFAULTS HANDLE THE REST.
011750     MOVE WORK-RESERVE-ID TO RESERVE-ID OF VALIDATION-RESULT-RECORD.
011760     WRITE VALIDATION-RESULT-RECORD.
011770
011780
011790     IF RESULT-IS-FAIL
011800        ADD 1 TO TOTAL-FAIL-COUNT
011810        ADD 1 TO CAT-FAIL-COUNT
011820     ELSE
011830        ADD 1 TO TOTAL-PASS-COUNT
011840        ADD 1 TO CAT-PASS-COUNT
011850        PERFORM 7000-WRITE-RESERVE-OUT THRU 7000-EXIT.
011860     GO TO 6000-EXIT.
011870*-----------------------------------------------------------*
011880 6000-EXIT.
011890*    RETURN POINT FOR 6000, PERFORMED THRU FROM 1500 AFTER EVERY
011900*    RECORD, PASS OR FAIL.
011910     EXIT.
011920
011930*-----------------------------------------------------------*
011940* 7000-WRITE-RESERVE-OUT - CARRIES A PASSING RESERVATION OVER  *
011950* TO RESERVE-OUT-FILE, FIELD FOR FIELD, PLUS THE OLD/NEW        *
011960* STATUS PAIR A DOWNSTREAM AUDIT PASS NEEDS (SEE FDRESV02'S     *
011970* OWN CHANGE LOG, RS-033/RS-046).  ALSO ROLLS THE FINAL          *
011980* STATUS-WORD COUNTERS FOR THE OPERATOR LOG AT 8000.             *
011990*-----------------------------------------------------------*
012000 7000-WRITE-RESERVE-OUT.
012010
012020*    FIELD-FOR-FIELD COPY OUT OF WORK-RECORD INTO RESERVE-OUT-
012030*    RECORD - SAME SHAPE AS 1310'S COPY OUT OF THE ITEM MASTER,
012040*    SAME REASON: NAMES AND ORDER LINE UP WITH THE COPYBOOK SO
012050*    THIS IS EASY TO CHECK FIELD BY FIELD AGAINST FDRESV02.
012060     MOVE WORK-RESERVE-ID           TO RESERVE-ID OF
012070                                        RESERVE-OUT-RECORD.
012080
012090     MOVE WORK-RESERVE-ITEM-ID      TO RESERVE-ITEM-ID OF
012100                                        RESERVE-OUT-RECORD.
012110     MOVE WORK-LOCATION-ID          TO LOCATION-ID OF
012120                                        RESERVE-OUT-RECORD.
012130     MOVE WORK-CATEGORY-ID          TO CATEGORY-ID OF
012140                                        RESERVE-OUT-RECORD.
012150     MOVE WORK-RESERVE-QTY          TO RESERVE-QTY OF
012160                                        RESERVE-OUT-RECORD.
012170     MOVE WORK-RESERVE-PURPOSE-CONTENT
012180                                     TO RESERVE-PURPOSE-CONTENT OF
012190                                        RESERVE-OUT-RECORD.
012200     MOVE WORK-ATTACHMENT-CODE      TO ATTACHMENT-CODE OF
012210                                        RESERVE-OUT-RECORD.
012220     MOVE WORK-RESERVE-START-DATE   TO RESERVE-START-DATE OF
012230                                        RESERVE-OUT-RECORD.
012240     MOVE WORK-RESERVE-START-TIME   TO RESERVE-START-TIME OF
012250                                        RESERVE-OUT-RECORD.
012260     MOVE WORK-RESERVE-END-DATE     TO RESERVE-END-DATE OF
012270                                        RESERVE-OUT-RECORD.
012280     MOVE WORK-RESERVE-END-TIME     TO RESERVE-END-TIME OF
012290                                        RESERVE-OUT-RECORD.
012300*    W-OLD-STATUS-ID WAS CAPTURED IN 3000 BEFORE THE GUARD
012310*    PARAGRAPHS TOUCHED WORK-RESERVE-STATUS-ID - SEE RS-046.
012320     MOVE W-OLD-STATUS-ID           TO OLD-STATUS-ID OF
012330                                        RESERVE-OUT-RECORD.
012340     MOVE NEW-STATUS-ID             TO RESERVE-STATUS-ID OF
012350                                        RESERVE-OUT-RECORD.
012360     MOVE WORK-USER-ID              TO USER-ID OF RESERVE-OUT-RECORD.
012370     MOVE WORK-USER-CONTACT-NO      TO USER-CONTACT-NO OF
012380                                        RESERVE-OUT-RECORD.
012390     MOVE WORK-USER-EMAIL-ADDR      TO USER-EMAIL-ADDR OF
012400                                        RESERVE-OUT-RECORD.
012410*    CREATE-STAMP CARRIES FORWARD UNCHANGED FROM THE ORIGINAL
012420*    REQUEST - THIS IS WHEN THE CALLER FIRST ASKED, NOT WHEN THIS
012430*    RUN PROCESSED IT, SO IT IS NEVER RESTAMPED HERE.
012440     MOVE WORK-CREATE-DATE          TO CREATE-DATE OF RESERVE-OUT-RECORD.
012450     MOVE WORK-CREATE-TIME          TO CREATE-TIME OF RESERVE-OUT-RECORD.
012460
012470
012480     WRITE RESERVE-OUT-RECORD.
012490
012500*    TALLY WHICH NEW-STATUS-ID THIS RECORD CAME OUT WITH, FOR
012510*    THE OPERATOR-LOG SUMMARY PRINTED BY 8000-CLOSING-PROCEDURE.
012520     IF NEW-STATUS-ID EQUAL "APPROVE"
012530        ADD 1 TO FINAL-APPROVE-COUNT
012540     ELSE
012550        IF NEW-STATUS-ID EQUAL "CANCEL"
012560           ADD 1 TO FINAL-CANCEL-COUNT
012570        ELSE
012580           IF NEW-STATUS-ID EQUAL "DONE"
012590              ADD 1 TO FINAL-DONE-COUNT
012600           ELSE
012610              IF NEW-STATUS-ID EQUAL "REQUEST"
012620                 ADD 1 TO FINAL-REQUEST-COUNT.
012630*-----------------------------------------------------------*
012640 7000-EXIT.
012650*    RETURN POINT FOR 7000, ONLY EVER REACHED ON THE PASS BRANCH
012660*    OF 6000.
012670     EXIT.
012680
012690*-----------------------------------------------------------*
012700* 8000-CLOSING-PROCEDURE - ROLLS THE LAST CATEGORY-ID GROUP'S  *
012710* TOTALS (THE CONTROL BREAK AT 1500 ONLY FIRES WHEN THE        *
012720* CATEGORY-ID CHANGES, SO THE LAST GROUP IN THE FILE NEVER      *
012730* GETS A CHANGE TO TRIGGER IT - HAS TO BE FORCED HERE), PRINTS  *
012740* THE REPORT'S FINAL-TOTALS-LINE, ECHOES THE STATUS-WORD         *
012750* COUNTS TO THE OPERATOR LOG, AND CLOSES EVERY FILE.             *
012760*-----------------------------------------------------------*
012770 8000-CLOSING-PROCEDURE.
012780
012790     IF CURRENT-CATEGORY-ID NOT EQUAL SPACES
012800        PERFORM 5200-CONTROL-BREAK-TOTAL.
012810
012820     PERFORM 5300-PRINT-FINAL-TOTALS.
012830
012840     DISPLAY "RESERVATION-EDIT-RUN COMPLETE - FINAL STATUS COUNTS".
012850     DISPLAY "  APPROVE=" FINAL-APPROVE-COUNT
012860             "  CANCEL=" FINAL-CANCEL-COUNT
012870             "  DONE="   FINAL-DONE-COUNT
012880             "  REQUEST=" FINAL-REQUEST-COUNT.
012890
012900*    CLOSE EVERYTHING THAT 1100 OPENED, SAME ORDER THEY WERE
012910*    OPENED IN - NOT STRICTLY REQUIRED BY THE COMPILER BUT IT IS
012920*    HOW THIS SHOP LIKES TO READ A CLOSING PARAGRAPH.
012930     CLOSE WORK-FILE.
012940     CLOSE RESERVE-ITEM-FILE.
012950
012960     CLOSE RESERVE-RUN-CONTROL-FILE.
012970     CLOSE RESERVE-OUT-FILE.
012980     CLOSE VALIDATION-RESULT-FILE.
012990     CLOSE CONTROL-REPORT-FILE.
013000*-----------------------------------------------------------*
013010* PL-LOOK-FOR-ITEM-RECORD.CBL SUPPLIES 4100-FIND-ITEM-RECORD -  *
013020* A SEARCH ALL AGAINST RESERVE-ITEM-TABLE ON TBL-RESERVE-ITEM-  *
013030* ID, SETTING W-FOUND-ITEM-RECORD AND COPYING THE HIT INTO      *
013040* WS-ITEM-RECORD FOR 4200/4300 TO TEST.  KEPT AS A SEPARATE     *
013050* COPY MEMBER RATHER THAN INLINE HERE BECAUSE THE SAME TABLE-   *
013060* LOOKUP SHAPE IS REUSED BY OTHER PROGRAMS IN THIS SHOP THAT    *
013070* ALSO NEED TO SEARCH A LOADED-IN-MEMORY MASTER TABLE.          *
013080*-----------------------------------------------------------*
013090     COPY "PL-LOOK-FOR-ITEM-RECORD.CBL".
013100*-----------------------------------------------------------*
013110* PL-PRINT-CONTROL-REPORT.CBL SUPPLIES THE FOUR REPORT          *
013120* PARAGRAPHS CALLED OUT OF THE MAIN LOOP ABOVE:                  *
013130*   5000-PRINT-HEADINGS     - TITLE/HEADING-1/HEADING-2 AT THE   *
013140*                             TOP OF EVERY PAGE, INCLUDING THE   *
013150*                             FIRST                              *
013160*   5100-PRINT-DETAIL-LINE  - ONE DETAIL-1 LINE PER RECORD,       *
013170*                             THROWS A NEW PAGE ON PAGE-FULL      *
013180*   5200-CONTROL-BREAK-TOTAL - CAT-PASS-COUNT/CAT-FAIL-COUNT AT   *
013190*                             EVERY CATEGORY-ID CHANGE, THEN      *
013200*                             ZEROES THEM FOR THE NEXT GROUP      *
013210*   5300-PRINT-FINAL-TOTALS - THE RUN-WIDE FINAL-TOTALS-LINE AT   *
013220*                             END-OF-FILE                         *
013230* SAME SHOP HABIT AS PL-LOOK-FOR-ITEM-RECORD ABOVE - THE         *
013240* HEADING/PAGE-BREAK/CONTROL-BREAK SHAPE IS COMMON TO EVERY       *
013250* COLUMNAR REPORT THIS SHOP PRINTS, SO IT LIVES IN ONE COPY       *
013260* MEMBER INSTEAD OF BEING RETYPED IN EACH REPORT PROGRAM.         *
013270*-----------------------------------------------------------*
013280     COPY "PL-PRINT-CONTROL-REPORT.CBL".
013290*-----------------------------------------------------------*
