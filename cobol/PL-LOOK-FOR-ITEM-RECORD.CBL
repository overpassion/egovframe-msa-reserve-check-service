000100*-----------------------------------------------------------*
000200* PL-LOOK-FOR-ITEM-RECORD.CBL                                *
000300* BINARY-SEARCH LOOKUP OF THE RESERVE-ITEM-TABLE (THE        *
000400* RESERVE-ITEM-MASTER LOADED INTO WORKING-STORAGE AT THE     *
000500* START OF THE RUN).  THIS SHOP HAS NO ISAM ON THE BATCH     *
000600* MACHINE, SO WHAT USED TO BE A KEYED READ AGAINST THE       *
000700* VENDOR/STATE FILES IS A SEARCH ALL AGAINST AN ASCENDING-   *
000800* KEY TABLE HERE.  CALLER SETS WORK-RESERVE-ITEM-ID IN THE   *
000900* WORK-RECORD WORK AREA BEFORE PERFORMING THIS PARAGRAPH.    *
001000*-----------------------------------------------------------*
001100*  DATE     BY   TICKET   DESCRIPTION                       *
001200*  02/14/94  TOK  RS-027   ORIGINAL PARAGRAPH WRITTEN.       *
001300*  05/02/96  TOK  RS-029   NO CHANGE OF LOGIC - NOTE ADDED   *
001400*                          THAT INVENTORY-QTY CAN BE         *
001500*                          NEGATIVE IN THE TABLE ENTRY FOUND. *
001600*-----------------------------------------------------------*
001700 4100-FIND-ITEM-RECORD.
001800     MOVE "N" TO W-FOUND-ITEM-RECORD.
001900     SET ITM-IDX TO 1.
002000     SEARCH ALL TBL-ITEM-ENTRY
002100         AT END
002200             MOVE "N" TO W-FOUND-ITEM-RECORD
002300         WHEN TBL-RESERVE-ITEM-ID (ITM-IDX)
002400                              = WORK-RESERVE-ITEM-ID
002500             MOVE "Y" TO W-FOUND-ITEM-RECORD
002600             MOVE TBL-ITEM-ENTRY (ITM-IDX) TO WS-ITEM-RECORD.
