000100*-----------------------------------------------------------*
000200* PL-PRINT-CONTROL-REPORT.CBL                                *
000300* HEADING, DETAIL-LINE, CONTROL-BREAK AND FINAL-TOTALS       *
000400* PARAGRAPHS FOR THE CONTROL-REPORT PRINTED BY THE           *
000500* RESERVATION EDIT RUN.  SAME PAGE/HEADING SHAPE THE SHOP    *
000600* HAS USED SINCE THE OLD VENDOR-BY-NUMBER AND DEDUCTIBLES    *
000700* PRINT PROGRAMS - TITLE/HEADING-1/HEADING-2, A PAGE-FULL    *
000800* SWITCH AT 30 LINES, NEW PAGE ON CATEGORY BREAK.            *
000900*-----------------------------------------------------------*
001000*  DATE     BY   TICKET   DESCRIPTION                       *
001100*  02/14/94  TOK  RS-027   ORIGINAL PARAGRAPHS WRITTEN.      *
001200*  03/19/99  DNM  RS-033   ADDED FAIL-REASON BREAKDOWN TO    *
001300*                          THE FINAL TOTALS LINE.            *
001400*-----------------------------------------------------------*
001500 5000-PRINT-HEADINGS.
001600     ADD 1 TO PAGE-NUMBER.
001700     MOVE SPACES TO CONTROL-REPORT-RECORD.
001800     WRITE CONTROL-REPORT-RECORD AFTER ADVANCING PAGE.
001900     MOVE TITLE TO CONTROL-REPORT-RECORD.
002000     WRITE CONTROL-REPORT-RECORD AFTER ADVANCING 1.
002100     MOVE SPACES TO CONTROL-REPORT-RECORD.
002200     WRITE CONTROL-REPORT-RECORD AFTER ADVANCING 1.
002300     MOVE HEADING-1 TO CONTROL-REPORT-RECORD.
002400     WRITE CONTROL-REPORT-RECORD AFTER ADVANCING 1.
002500     MOVE HEADING-2 TO CONTROL-REPORT-RECORD.
002600     WRITE CONTROL-REPORT-RECORD AFTER ADVANCING 1.
002700     MOVE 5 TO W-PRINTED-LINES.
002800
002900 5000-EXIT.
003000     EXIT.
003100
003200 5100-PRINT-DETAIL-LINE.
003300     IF PAGE-FULL
003400        PERFORM 5000-PRINT-HEADINGS.
003500     MOVE WORK-RESERVE-ID                TO D-RESERVE-ID.
003600     MOVE WORK-CATEGORY-ID               TO D-CATEGORY-ID.
003700     MOVE RESULT-CODE OF VALIDATION-RESULT-RECORD
003750                                         TO D-RESULT-CODE.
003800     MOVE RESULT-MESSAGE                TO D-RESULT-MESSAGE.
003900     MOVE DETAIL-1 TO CONTROL-REPORT-RECORD.
004000     WRITE CONTROL-REPORT-RECORD AFTER ADVANCING 1.
004100     ADD 1 TO W-PRINTED-LINES.
004200
004300 5100-EXIT.
004400     EXIT.
004500
004600 5200-CONTROL-BREAK-TOTAL.
004700     MOVE SPACES                  TO CONTROL-BREAK-LINE.
004800     MOVE CURRENT-CATEGORY-ID     TO CB-CATEGORY-ID.
004900     MOVE CAT-PASS-COUNT          TO CB-PASS-COUNT.
005000     MOVE CAT-FAIL-COUNT          TO CB-FAIL-COUNT.
005100     MOVE SPACES                  TO CONTROL-REPORT-RECORD.
005200     WRITE CONTROL-REPORT-RECORD AFTER ADVANCING 1.
005300     MOVE CONTROL-BREAK-LINE      TO CONTROL-REPORT-RECORD.
005400     WRITE CONTROL-REPORT-RECORD AFTER ADVANCING 1.
005500     ADD 2 TO W-PRINTED-LINES.
005600     MOVE 0 TO CAT-PASS-COUNT.
005700     MOVE 0 TO CAT-FAIL-COUNT.
005800
005900 5200-EXIT.
006000     EXIT.
006100
006200 5300-PRINT-FINAL-TOTALS.
006300     MOVE SPACES                    TO FINAL-TOTALS-LINE.
006400     MOVE TOTAL-RECORDS-READ        TO FT-TOTAL-READ.
006500     MOVE TOTAL-PASS-COUNT          TO FT-TOTAL-PASS.
006600     MOVE TOTAL-FAIL-COUNT          TO FT-TOTAL-FAIL.
006700     MOVE FAIL-MISSING-FIELD-COUNT  TO FT-MISSING-FIELD.
006800     MOVE FAIL-DATE-RANGE-COUNT     TO FT-DATE-RANGE.
006900     MOVE FAIL-INVENTORY-COUNT      TO FT-INVENTORY.
007000     MOVE SPACES                    TO CONTROL-REPORT-RECORD.
007100     WRITE CONTROL-REPORT-RECORD AFTER ADVANCING 1.
007200     MOVE FINAL-TOTALS-LINE         TO CONTROL-REPORT-RECORD.
007300     WRITE CONTROL-REPORT-RECORD AFTER ADVANCING 2.
007400
007500 5300-EXIT.
007600     EXIT.
