000100*-----------------------------------------------------------*
000200* SLITEM01.CBL - FILE-CONTROL SELECT FOR RESERVE-ITEM-FILE. *
000300*-----------------------------------------------------------*
000400     SELECT RESERVE-ITEM-FILE
000500            ASSIGN TO "RESVITM1"
000600            ORGANIZATION IS SEQUENTIAL.
