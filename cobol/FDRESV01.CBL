000100*-----------------------------------------------------------*
000200* FDRESV01.CBL                                               *
000300* RECORD LAYOUT FOR THE RESERVE-IN-FILE (NIGHTLY RESERVATION *
000400* EDIT/ELIGIBILITY RUN).  ONE RECORD PER RESERVATION REQUEST *
000500* AGAINST AN EDUCATION SEAT, A PIECE OF EQUIPMENT, OR A      *
000600* PLACE/SPACE BOOKING.                                      *
000700*-----------------------------------------------------------*
000800*  MAINTENANCE HISTORY                                      *
000900*  DATE     BY   TICKET   DESCRIPTION                       *
001000*  06/12/87  RLH  AP-004   ORIGINAL LAYOUT WRITTEN.          *
001100*  09/03/91  RLH  RS-011   ADDED ATTACHMENT-CODE FOR DOCS    *
001200*                          ATTACHED TO AN EQUIPMENT REQUEST. *
001300*  02/14/94  TOK  RS-027   REDEFINED START/END/CREATE DATE   *
001400*                          AND TIME AS PACKED STAMPS SO THE  *
001500*                          EDIT RUN CAN COMPARE FULL         *
001600*                          DATE-AND-TIME VALUES IN ONE SHOT. *
001700*  11/30/98  DNM  Y2K-002  CONFIRMED 4-DIGIT CENTURY IN ALL  *
001800*                          DATE SUB-FIELDS.  NO 2-DIGIT YEAR *
001900*                          WINDOWS IN THIS FILE.             *
002000*  07/08/02  DNM  RS-041   ADDED ATTACHMENT-CODE FILLER PAD  *
002100*                          REMARK BELOW (FIELD UNCHANGED).   *
002200*-----------------------------------------------------------*
002300 FD  RESERVE-IN-FILE
002400     LABEL RECORDS ARE STANDARD.
002500
002600 01  RESERVE-RECORD.
002700     05  RESERVE-ID                    PIC X(36).
002800     05  RESERVE-ITEM-ID                PIC 9(09).
002900     05  LOCATION-ID                   PIC 9(09).
003000     05  CATEGORY-ID                   PIC X(10).
003100         88  CATEGORY-IS-EDUCATION      VALUE "EDUCATION".
003200         88  CATEGORY-IS-EQUIPMENT      VALUE "EQUIPMENT".
003300         88  CATEGORY-IS-PLACE          VALUE "PLACE".
003400     05  RESERVE-QTY                   PIC 9(05).
003500     05  RESERVE-PURPOSE-CONTENT       PIC X(500).
003600     05  ATTACHMENT-CODE               PIC X(20).
003700     05  RESERVE-START-STAMP-G.
003800         10  RESERVE-START-DATE        PIC 9(08).
003900         10  RESERVE-START-TIME        PIC 9(06).
004000     05  RESERVE-START-STAMP REDEFINES
004100         RESERVE-START-STAMP-G         PIC 9(14).
004200     05  RESERVE-END-STAMP-G.
004300         10  RESERVE-END-DATE          PIC 9(08).
004400         10  RESERVE-END-TIME          PIC 9(06).
004500     05  RESERVE-END-STAMP REDEFINES
004600         RESERVE-END-STAMP-G           PIC 9(14).
004700     05  RESERVE-STATUS-ID             PIC X(10).
004800         88  STATUS-IS-REQUEST          VALUE "REQUEST".
004900         88  STATUS-IS-APPROVE          VALUE "APPROVE".
005000         88  STATUS-IS-CANCEL           VALUE "CANCEL".
005100         88  STATUS-IS-DONE             VALUE "DONE".
005200     05  USER-ID                       PIC X(20).
005300     05  USER-CONTACT-NO               PIC X(20).
005400     05  USER-EMAIL-ADDR               PIC X(50).
005500     05  CREATE-STAMP-G.
005600         10  CREATE-DATE               PIC 9(08).
005700         10  CREATE-TIME               PIC 9(06).
005800     05  CREATE-STAMP REDEFINES
005900         CREATE-STAMP-G                PIC 9(14).
006000     05  FILLER                        PIC X(19).
