000100*-----------------------------------------------------------*
000200* SLRESV01.CBL  - FILE-CONTROL SELECT FOR RESERVE-IN-FILE.  *
000300*-----------------------------------------------------------*
000400     SELECT RESERVE-IN-FILE
000500            ASSIGN TO "RESVIN01"
000600            ORGANIZATION IS SEQUENTIAL.
