000100*-----------------------------------------------------------*
000200* FDRESV02.CBL                                               *
000300* RECORD LAYOUT FOR THE RESERVE-OUT-FILE.  ONE RECORD IS     *
000400* WRITTEN FOR EVERY RESERVATION WHOSE STATUS TRANSITION WAS  *
000500* COMMITTED BY THE EDIT RUN (CREATE / APPROVE / CANCEL /     *
000600* UPDATE).  SAME FIELD LAYOUT AS RESERVE-IN-FILE, CARRIED IN *
000700* ITS OWN FD BECAUSE IT IS A SEPARATE SEQUENTIAL FILE.       *
000800*-----------------------------------------------------------*
000900*  MAINTENANCE HISTORY                                      *
001000*  DATE     BY   TICKET   DESCRIPTION                       *
001100*  06/12/87  RLH  AP-004   ORIGINAL LAYOUT WRITTEN.          *
001200*  02/14/94  TOK  RS-027   ADDED PACKED STAMP REDEFINES TO   *
001300*                          MATCH FDRESV01.                  *
001400*  03/19/99  DNM  RS-033   ADDED OLD-STATUS-ID SO A          *
001500*                          DOWNSTREAM AUDIT PASS CAN SEE THE *
001600*                          PRIOR STATUS WITHOUT RE-READING   *
001700*                          RESERVE-IN-FILE.                  *
001750*  08/14/02  DNM  RS-046   RESERVATION-EDIT-RUN WAS LOADING   *
001760*                          THIS FIELD AFTER ITS OWN STATUS-   *
001770*                          TRANSITION GUARDS HAD ALREADY      *
001780*                          OVERWRITTEN THE WORKING COPY OF    *
001790*                          THE STATUS - OLD-STATUS-ID CAME    *
001795*                          OUT EQUAL TO THE NEW STATUS.  SEE   *
001796*                          THE FIX IN THAT PROGRAM; LAYOUT    *
001797*                          ITSELF DID NOT CHANGE.             *
001800*-----------------------------------------------------------*
001900 FD  RESERVE-OUT-FILE
002000     LABEL RECORDS ARE STANDARD.
002100
002200 01  RESERVE-OUT-RECORD.
002300     05  RESERVE-ID                    PIC X(36).
002400     05  RESERVE-ITEM-ID                PIC 9(09).
002500     05  LOCATION-ID                   PIC 9(09).
002600     05  CATEGORY-ID                   PIC X(10).
002700     05  RESERVE-QTY                   PIC 9(05).
002800     05  RESERVE-PURPOSE-CONTENT       PIC X(500).
002900     05  ATTACHMENT-CODE               PIC X(20).
003000     05  RESERVE-START-STAMP-G.
003100         10  RESERVE-START-DATE        PIC 9(08).
003200         10  RESERVE-START-TIME        PIC 9(06).
003300     05  RESERVE-START-STAMP REDEFINES
003400         RESERVE-START-STAMP-G         PIC 9(14).
003500     05  RESERVE-END-STAMP-G.
003600         10  RESERVE-END-DATE          PIC 9(08).
003700         10  RESERVE-END-TIME          PIC 9(06).
003800     05  RESERVE-END-STAMP REDEFINES
003900         RESERVE-END-STAMP-G           PIC 9(14).
004000     05  RESERVE-STATUS-ID             PIC X(10).
004100     05  OLD-STATUS-ID                 PIC X(10).
004200     05  USER-ID                       PIC X(20).
004300     05  USER-CONTACT-NO               PIC X(20).
004400     05  USER-EMAIL-ADDR               PIC X(50).
004500     05  CREATE-STAMP-G.
004600         10  CREATE-DATE               PIC 9(08).
004700         10  CREATE-TIME               PIC 9(06).
004800     05  CREATE-STAMP REDEFINES
004900         CREATE-STAMP-G                PIC 9(14).
005000     05  FILLER                        PIC X(09).
