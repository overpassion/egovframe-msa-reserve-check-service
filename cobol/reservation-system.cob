000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. reservation-system.
000030 AUTHOR. D N MARSH.
000040 INSTALLATION. COUNTY PARKS AND RECREATION DEPT - DATA CTR.
000050 DATE-WRITTEN. 02/14/94.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - BATCH JOB STREAM RS100.
000080*-----------------------------------------------------------*
000090* RESERVATION-SYSTEM                                        *
000100* TOP-LEVEL JOB-STREAM DRIVER FOR THE FACILITY RESERVATION  *
000110* EDIT/ELIGIBILITY SYSTEM.  MODELED ON THE OLD ACCOUNTS-    *
000120* PAYABLE-SYSTEM FRONT END - A SHORT OPERATOR MENU THAT     *
000130* JUST CALLS THE REAL WORK PROGRAMS.  OPTION 1 MAINTAINS    *
000140* THE RUN-CONTROL RECORD (WHAT THE NIGHTLY RUN IS SUPPOSED  *
000150* TO DO - CREATE, APPROVE, CANCEL OR UPDATE EDITS); OPTION  *
000160* 2 FIRES OFF THE EDIT RUN ITSELF.  NORMALLY OPTION 2 IS    *
000170* KICKED OFF BY THE OVERNIGHT SCHEDULER WITH NOBODY SITTING *
000180* AT THE SCREEN, BUT THE MENU IS LEFT IN FOR THE OPERATOR   *
000190* WHO WANTS TO RERUN A STEP BY HAND.                        *
000200*-----------------------------------------------------------*
000210*  DATE     BY   TICKET   DESCRIPTION                       *
000220*  02/14/94  DNM  RS-001   ORIGINAL PROGRAM, ADAPTED FROM    *
000230*                          ACCOUNTS-PAYABLE-SYSTEM.          *
000240*  09/03/95  TOK  RS-015   ADDED OPTION 2 (RUN THE EDIT JOB) *
000250*                          - PREVIOUSLY A SEPARATE JCL STEP. *
000260*  11/30/98  DNM  Y2K-003  REVIEWED - NO DATE FIELDS IN THIS *
000270*                          PROGRAM, NOTHING TO FIX.          *
000280*  03/19/99  DNM  RS-033   ADDED A RUN-START BANNER AND A    *
000290*                          JOB-STEP COUNT SO THE OPERATOR    *
000300*                          LOG SHOWS WHEN EACH OPTION RAN    *
000310*                          AND HOW MANY WERE TAKEN.          *
000320*  07/08/02  DNM  RS-041   MENU WORDING CLEANED UP FOR THE   *
000330*                          RECREATION-CENTER ROLLOUT.        *
000335*  09/20/02  TOK  RS-048   REVIEW PASS - ADDED LINE-LEVEL     *
000336*                          COMMENTARY THROUGH THE MENU AND    *
000337*                          OPTION-DISPATCH PARAGRAPHS.  NO     *
000338*                          LOGIC CHANGED.                     *
000340*-----------------------------------------------------------*
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380*    C01 IS LEFT OVER FROM ACCOUNTS-PAYABLE-SYSTEM - THIS PROGRAM
000390*    PRINTS NOTHING, BUT EVERY PROGRAM IN THE RS100 JOB STREAM
000400*    CARRIES THE SAME SPECIAL-NAMES PARAGRAPH SO A PRINTER FORMS
000410*    CONTROL CHANGE ONLY HAS TO BE MADE IN ONE PLACE, NOT HUNTED
000420*    THROUGH EVERY MEMBER SEPARATELY.
000430     C01 IS TOP-OF-FORM.
000440 DATA DIVISION.
000450 WORKING-STORAGE SECTION.
000460
000470*    PULLS IN THE CENTURY-WINDOWED DATE/TIME FIELDS (W-DAY-TODAY-RAW,
000480*    W-YY-TODAY, W-HH-TODAY, ETC.) USED ONLY TO STAMP THE RUN-START/
000490*    RUN-END BANNER BELOW - THIS PROGRAM HAS NO DATE FIELDS OF ITS
000500*    OWN, WHICH IS WHY Y2K-003 FOUND NOTHING TO FIX HERE IN '98.
000510     COPY "WSDATE01.CBL".
000520
000530*    HOLDS THE 8-DIGIT CCYYMMDD BUILT FROM THE 2-DIGIT YEAR BELOW -
000540*    RS-033's RUN-START BANNER DISPLAYS THIS, NOT THE RAW ACCEPT.
000550     01 W-CENTURY-WINDOW            PIC 9(08)  COMP.
000560*    COUNTS HOW MANY MENU OPTIONS WERE ACTUALLY RUN THIS SESSION -
000570*    DISPLAYED ON THE RUN-END BANNER SO THE OPERATOR LOG SHOWS AT
000580*    A GLANCE WHETHER ANYTHING HAPPENED OR THE OPERATOR JUST
000590*    LOOKED AT THE MENU AND TYPED 0.
000600     01 JOB-STEP-COUNT              PIC S9(4)  COMP VALUE ZERO.
000610
000620
000630*    THE OPERATOR'S RAW MENU CHOICE - NUMERIC SO THE EQUAL/THROUGH
000640*    TESTS BELOW CAN COMPARE IT DIRECTLY AGAINST 0, 1 AND 2.
000650     01 W-MAIN-MENU-OPTION          PIC 9.
000660         88 VALID-MAIN-MENU-OPTION  VALUE  0 THROUGH 2.
000670*    1200-DO-OPTIONS WANTS TO DISPLAY THE CHOICE ON THE STEP-
000680*    STARTING LINE AS A CHARACTER, NOT A NUMERIC PIC 9 - THE
000690*    REDEFINES GIVES AN ALPHANUMERIC VIEW OF THE SAME BYTE RATHER
000700*    THAN A SEPARATE FIELD THAT COULD GET OUT OF STEP WITH IT.
000710     01 W-MAIN-MENU-OPTION-ALPHA REDEFINES
000720         W-MAIN-MENU-OPTION         PIC X.
000730
000740
000750*    THROWAWAY TARGET FOR THE "PRESS ENTER TO CONTINUE" ACCEPT IN
000760*    1100 - NOTHING EVER READS IT BACK, IT EXISTS ONLY TO PAUSE
000770*    THE SCREEN SO THE INVALID-OPTION MESSAGE DOESN'T FLASH BY.
000780     77 DUMMY                       PIC X.
000790*-----------------------------------------------------------*
000800 PROCEDURE DIVISION.
000810
000820 1000-MAIN-PROCESS.
000830
000840*    RUN-START BANNER (RS-033) - STAMP THE CLOCK SO THE OPERATOR
000850*    LOG SHOWS WHEN THIS SESSION BEGAN, SAME CENTURY-WINDOW IDIOM
000860*    RESERVATION-EDIT-RUN AND RESERVE-RUN-CONTROL-MAINTENANCE USE.
000870     ACCEPT W-DAY-TODAY-RAW FROM DATE.
000880
000890     ACCEPT W-TIME-TODAY-RAW FROM TIME.
000900     IF W-YY-TODAY IS LESS THAN 60
000910        COMPUTE W-CENTURY-WINDOW = 20000000 + W-DAY-TODAY-RAW
000920     ELSE
000930        COMPUTE W-CENTURY-WINDOW = 19000000 + W-DAY-TODAY-RAW.
000940     DISPLAY " ".
000950
000960     DISPLAY "RESERVATION-SYSTEM RUN STARTED - " W-CENTURY-WINDOW
000970             " AT " W-HH-TODAY ":" W-MIN-TODAY ":" W-SEC-TODAY.
000980*    FIRST CALL PRIMES W-MAIN-MENU-OPTION BEFORE THE LOOP TESTS IT -
000990*    WITHOUT THIS THE UNTIL CONDITION WOULD BE CHECKING WHATEVER
001000*    GARBAGE WAS IN WORKING-STORAGE AT PROGRAM START.
001010     PERFORM 1100-GET-MENU-OPTION.
001020*    RE-PROMPT UNTIL THE OPERATOR KEYS SOMETHING VALID OR QUITS -
001030*    1100 ITSELF HANDLES THE "INVALID OPTION" MESSAGE, SO THIS
001040*    PERFORM JUST KEEPS CALLING IT BACK UNTIL ONE OF THE TWO
001050*    CONDITIONS BELOW IS TRUE.
001060     PERFORM 1100-GET-MENU-OPTION UNTIL
001070                                 W-MAIN-MENU-OPTION EQUAL ZERO
001080                              OR VALID-MAIN-MENU-OPTION.
001090
001100*    THE WHOLE SESSION LOOP - RUN AN OPTION, THEN ASK AGAIN, UNTIL
001110*    THE OPERATOR KEYS 0.  1200 RE-PROMPTS INTERNALLY BEFORE IT
001120*    RETURNS, SO THIS PERFORM NEVER HAS TO CALL 1100 ITSELF.
001130     PERFORM 1200-DO-OPTIONS UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
001140
001150*    RUN-END BANNER (RS-033) - JOB-STEP-COUNT TELLS THE OPERATOR
001160*    AT A GLANCE WHETHER THIS WAS A REAL SESSION OR A LOOK-AND-QUIT.
001170     DISPLAY "RESERVATION-SYSTEM RUN ENDED - " JOB-STEP-COUNT
001180             " STEP(S) TAKEN THIS SESSION.".
001190     STOP RUN.
001200*-----------------------------------------------------------*
001210 1100-GET-MENU-OPTION.
001220
001230*    PAINTS THE MENU AND ACCEPTS ONE KEYSTROKE - RS-041 CLEANED
001240*    UP THE BOX-DRAWING AND WORDING FOR THE RECREATION-CENTER
001250*    ROLLOUT BUT LEFT THE SHAPE OF THE MENU ALONE.
001260     DISPLAY " ".
001270
001280     DISPLAY "                    RESERVATION EDIT/ELIGIBILITY SYSTEM".
001290     DISPLAY " ".
001300     DISPLAY "                    -----------------------------------".
001310     DISPLAY "                    | 1 - RUN-CONTROL MAINTENANCE     |".
001320     DISPLAY "                    | 2 - RUN THE RESERVATION EDIT RUN|".
001330     DISPLAY "                    | 0 - EXIT                       |".
001340     DISPLAY "                    -----------------------------------".
001350     DISPLAY " ".
001360     DISPLAY "                    - CHOOSE AN OPTION FROM MENU:  ".
001370     ACCEPT W-MAIN-MENU-OPTION.
001380
001390*    ZERO MEANS QUIT - LEAVE IT ALONE AND LET 1000'S UNTIL TEST
001400*    END THE SESSION LOOP.  ANYTHING ELSE THAT IS NOT 1 OR 2 IS
001410*    NOT A VALID OPTION-88, SO MAKE THE OPERATOR LOOK AT THE
001420*    SCREEN AND TRY AGAIN INSTEAD OF SILENTLY FALLING THROUGH.
001430     IF W-MAIN-MENU-OPTION EQUAL ZERO
001440        DISPLAY "PROGRAM TERMINATED !"
001450     ELSE
001460        IF NOT VALID-MAIN-MENU-OPTION
001470           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
001480           ACCEPT DUMMY.
001490
001500*-----------------------------------------------------------*
001510 1200-DO-OPTIONS.
001520
001530*    RS-033 - COUNT AND ANNOUNCE EVERY STEP TAKEN, NOT JUST THE
001540*    FINAL TALLY ON THE RUN-END BANNER, SO A LONG-RUNNING SESSION
001550*    SHOWS PROGRESS ON THE OPERATOR LOG AS IT GOES.
001560     ADD 1 TO JOB-STEP-COUNT.
001570
001580     DISPLAY "STEP " JOB-STEP-COUNT " - OPTION " W-MAIN-MENU-OPTION-ALPHA
001590             " STARTING.".
001600*    OPTION 1 - MAINTAIN THE ONE RUN-CONTROL RECORD THAT TELLS
001610*    RESERVATION-EDIT-RUN WHICH ACTION TO GUARD FOR TONIGHT.
001620     IF W-MAIN-MENU-OPTION = 1
001630        CALL "reserve-run-control-maintenance".
001640
001650*    OPTION 2 - RUN THE EDIT RUN ITSELF.  RS-015 ADDED THIS AS A
001660*    MENU CHOICE SO AN OPERATOR COULD RERUN THE EDIT BY HAND
001670*    WITHOUT GOING BACK TO JCL - THE OVERNIGHT SCHEDULER STILL
001680*    DRIVES THIS PROGRAM THE SAME WAY EVERY NIGHT REGARDLESS.
001690     IF W-MAIN-MENU-OPTION = 2
001700        CALL "reservation-edit-run".
001710
001720*    RE-PROMPT BEFORE RETURNING TO 1000'S LOOP TEST - SAME
001730*    PRIME-THEN-LOOP SHAPE AS 1000-MAIN-PROCESS ABOVE, NEEDED
001740*    HERE TOO SINCE THIS PARAGRAPH ALSO FEEDS AN UNTIL TEST.
001750     PERFORM 1100-GET-MENU-OPTION.
001760
001770     PERFORM 1100-GET-MENU-OPTION UNTIL
001780                                 W-MAIN-MENU-OPTION EQUAL ZERO
001790                              OR VALID-MAIN-MENU-OPTION.
