000100*-----------------------------------------------------------*
000200* SLRPRT01.CBL - SELECT FOR THE CONTROL-REPORT PRINT FILE.  *
000300*-----------------------------------------------------------*
000400     SELECT CONTROL-REPORT-FILE
000500            ASSIGN TO "reservation-edit-run.prn"
000600            ORGANIZATION IS LINE SEQUENTIAL.
