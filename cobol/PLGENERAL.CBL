000100*-----------------------------------------------------------*
000200* PLGENERAL.CBL                                              *
000300* GENERIC SCREEN/CONFIRM PARAGRAPHS, COPIED INTO THE         *
000400* PROCEDURE DIVISION OF THE INTERACTIVE MAINTENANCE          *
000500* PROGRAMS.  NOT USED BY THE UNATTENDED BATCH EDIT RUN.      *
000600*-----------------------------------------------------------*
000700*  DATE     BY   TICKET   DESCRIPTION                       *
000800*  06/12/87  RLH  AP-004   ORIGINAL PARAGRAPHS WRITTEN.      *
000900*-----------------------------------------------------------*
001000 CLEAR-SCREEN.
001100     PERFORM SCROLL-LINE 25 TIMES.
001200
001300 SCROLL-LINE.
001400     DISPLAY " ".
001500
001600 JUMP-LINE.
001700     DISPLAY " ".
001800
001900 CONFIRM-IF-WANT-TO-QUIT.
002000     DISPLAY "DO YOU WANT TO QUIT ? <Y/N>".
002100     ACCEPT W-VALID-ANSWER.
002200     IF NOT VALID-ANSWER
002300        DISPLAY "INVALID ANSWER !"
002400        PERFORM CONFIRM-IF-WANT-TO-QUIT.
002500
002600 CONFIRM-EXECUTION.
002700     DISPLAY MSG-CONFIRMATION.
002800     ACCEPT W-VALID-ANSWER.
002900     IF NOT VALID-ANSWER
003000        DISPLAY "INVALID ANSWER ! <Y/N> ONLY.".
