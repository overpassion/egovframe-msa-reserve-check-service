000100*-----------------------------------------------------------*
000200* WSDATE01.CBL                                               *
000300* GENERIC WORKING-STORAGE BLOCK FOR PICKING UP TODAY'S DATE  *
000400* AND TIME OFF THE SYSTEM CLOCK.  COPIED INTO ANY PROGRAM    *
000500* THAT NEEDS TO STAMP A RECORD OR A REPORT HEADING.          *
000600*-----------------------------------------------------------*
000700*  DATE     BY   TICKET   DESCRIPTION                       *
000800*  06/12/87  RLH  AP-004   ORIGINAL BLOCK WRITTEN.  PICKED   *
000900*                          UP WITH ACCEPT...FROM DATE, WHICH *
001000*                          ONLY HANDS BACK A 2-DIGIT YEAR.   *
001100*  11/30/98  DNM  Y2K-002  W-CENTURY-WINDOW ADDED.  ANY YY   *
001200*                          OF 60 OR HIGHER IS 19XX, ANYTHING *
001300*                          LOWER IS 20XX.  SEE THE CENTURY-  *
001400*                          EXPAND PARAGRAPH IN EACH CALLING  *
001500*                          PROGRAM - THIS BLOCK JUST HOLDS   *
001600*                          THE RAW CLOCK READING.            *
001650*  03/19/99  DNM  RS-033   ADDED W-DAY-TODAY-FLAT AND         *
001660*                          W-TIME-TODAY-PARTS REDEFINES SO A  *
001670*                          CALLING PROGRAM CAN PRINT A        *
001680*                          READABLE HH:MM:SS BANNER WITHOUT   *
001690*                          ITS OWN UNSTRING LOGIC.            *
001700*-----------------------------------------------------------*
001800 01  W-DAY-AND-TIME-RIGHT-NOW.
001900     05  W-DAY-TODAY-RAW               PIC 9(06).
001910         10  W-YY-TODAY                 PIC 9(02).
001920         10  W-MM-TODAY                 PIC 9(02).
001930         10  W-DD-TODAY                 PIC 9(02).
001940     05  W-DAY-TODAY-FLAT REDEFINES
001950         W-DAY-TODAY-RAW                PIC 9(06).
002000     05  W-TIME-TODAY-RAW              PIC 9(08).
002010     05  W-TIME-TODAY-PARTS REDEFINES
002020         W-TIME-TODAY-RAW.
002030         10  W-HH-TODAY                 PIC 9(02).
002040         10  W-MIN-TODAY                PIC 9(02).
002050         10  W-SEC-TODAY                PIC 9(02).
002060         10  W-HSEC-TODAY               PIC 9(02).
002300     05  FILLER                        PIC X(05).
