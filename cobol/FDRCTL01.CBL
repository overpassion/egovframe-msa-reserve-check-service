000100*-----------------------------------------------------------*
000200* FDRCTL01.CBL                                               *
000300* RECORD LAYOUT FOR THE RESERVE-RUN-CONTROL-FILE.  ONE       *
000400* RECORD, KEYED BY RUN-CONTROL-KEY = 1, HOLDING THE JOB-     *
000500* CONTROL PARAMETER CARD FOR THE NEXT EDIT RUN - WHICH       *
000600* ACTION (CREATE/APPROVE/CANCEL/UPDATE) THE RUN PERFORMS AND *
000700* WHO REQUESTED IT.  MAINTAINED BY                           *
000800* RESERVE-RUN-CONTROL-MAINTENANCE; READ BY RESERVATION-EDIT- *
000900* RUN AT THE START OF EVERY JOB.                             *
001000*-----------------------------------------------------------*
001100*  MAINTENANCE HISTORY                                      *
001200*  DATE     BY   TICKET   DESCRIPTION                       *
001300*  02/14/94  TOK  RS-027   ORIGINAL LAYOUT WRITTEN, MODELED  *
001400*                          ON THE OLD BILLS-SYSTEM CONTROL   *
001500*                          FILE (ONE RECORD, KEY OF 1).      *
001600*  11/30/98  DNM  Y2K-002  RUN-LAST-UPDATED-DATE REVIEWED -  *
001700*                          FIELD IS ALREADY CCYYMMDD, SET BY *
001800*                          THE CENTURY-WINDOW LOGIC IN THE   *
001900*                          MAINTENANCE PROGRAM.  NO CHANGE.  *
001950*  03/19/99  DNM  RS-033   SPLIT RUN-LAST-UPDATED-DATE INTO  *
001960*                          RUN-LAST-UPDATED-DATE-G SO THE    *
001970*                          MAINTENANCE PROGRAM CAN PRINT A   *
001980*                          MM/DD/CCYY CONFIRMATION LINE      *
001990*                          WITHOUT ITS OWN UNSTRING.         *
002000*-----------------------------------------------------------*
002100 FD  RESERVE-RUN-CONTROL-FILE
002200     LABEL RECORDS ARE STANDARD.
002300
002400 01  RUN-CONTROL-RECORD.
002500     05  RUN-CONTROL-KEY               PIC 9(01).
002600     05  RUN-ACTION-CODE               PIC X(10).
002700         88  ACTION-IS-CREATE           VALUE "CREATE".
002800         88  ACTION-IS-APPROVE          VALUE "APPROVE".
002900         88  ACTION-IS-CANCEL           VALUE "CANCEL".
003000         88  ACTION-IS-UPDATE           VALUE "UPDATE".
003100     05  RUN-REQUESTED-BY              PIC X(20).
003150     05  RUN-LAST-UPDATED-DATE-G.
003160         10  RUN-LAST-UPDATED-CCYY      PIC 9(04).
003170         10  RUN-LAST-UPDATED-MM        PIC 9(02).
003180         10  RUN-LAST-UPDATED-DD        PIC 9(02).
003190     05  RUN-LAST-UPDATED-DATE REDEFINES
003195         RUN-LAST-UPDATED-DATE-G       PIC 9(08).
003300     05  FILLER                        PIC X(11).
