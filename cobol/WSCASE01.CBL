000100*-----------------------------------------------------------*
000200* WSCASE01.CBL                                               *
000300* GENERIC WORKING-STORAGE LITERALS FOR CASE CONVERSION OF    *
000400* OPERATOR-ENTERED FIELDS.  COPIED BY THE INTERACTIVE        *
000500* MAINTENANCE PROGRAMS ONLY - THE BATCH EDIT RUN NEVER        *
000600* ACCEPTS A KEYBOARD FIELD.                                  *
000700*-----------------------------------------------------------*
000800 01  LOWER-ALPHA                       PIC X(26)
000900         VALUE "abcdefghijklmnopqrstuvwxyz".
001000 01  UPPER-ALPHA                       PIC X(26)
001100         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
